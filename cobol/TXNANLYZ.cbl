000100*****************************************************************
000200* PROGRAM NAME:    TXNANLYZ
000300* ORIGINAL AUTHOR: E. ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/92 E. ACKERMAN     CREATED - READS CLEAN-TRANS, BUILDS
000900*                          PER-TICKER/TRADER/DAY TABLES, CALLS
001000*                          TXNRPT TO PRINT THE ANALYTICS REPORT.
001100* 02/14/04 R. FENWICK      RQ-0371 TICKER/TRADER LOOKUP REWRITTEN
001200*                          AROUND SEARCH (BLANK-SLOT ADDS A NEW
001300*                          ENTRY) - DROPS THE HOME-GROWN VARYING
001400*                          LOOP AND STOPS AT THE TABLE BOUNDARY
001500*                          INSTEAD OF RUNNING PAST IT.
001600* 09/14/93 E. ACKERMAN     RQ-0118 ADD NET-POSITION COLUMN TO THE
001700*                          PER-TICKER TABLE (BUY SHARES MINUS
001800*                          SELL SHARES).
001900* 07/18/95 E. ACKERMAN     RQ-0203 DAILY VOLUME NOW BUILT BY A
002000*                          CONTROL BREAK ON TRADE-DATE SINCE
002100*                          CLEAN-TRANS IS TIMESTAMP-SORTED.
002200* 11/30/98 E. ACKERMAN     RQ-0299 YEAR 2000 - DATE COMPARES IN
002300*                          THE CONTROL BREAK USE THE FULL 4-DIGIT
002400*                          YEAR, NO 2-DIGIT CENTURY ASSUMPTIONS.
002500* 05/21/99 R. FENWICK      RQ-0312 READ TXNCLEAN'S CONTROL-TOTAL
002600*                          RECORD AT STARTUP SO DROP COUNTS CAN
002700*                          APPEAR ON THE PRINTED REPORT.
002800* 08/03/02 R. FENWICK      RQ-0358 BOUND THE TICKER/TRADER/DAY
002900*                          TABLES (100/100/366) PER OPERATIONS
003000*                          REQUEST - OVERFLOW NOW ABENDS CLEANLY.
003100* 04/13/04 R. FENWICK      RQ-0373 A FULL DAILY-VOLUME TABLE NO
003200*                          LONGER ABENDS THE RUN - THE DATE IS
003300*                          WARNED ON THE CONSOLE AND DROPPED FROM
003400*                          THE DAILY BREAKDOWN, WHILE THE OVERALL
003500*                          TOTALS STILL PICK UP THE TRANSACTION.
003600*                          WS-PREV-TRADE-DATE MOVED TO A
003700*                          STANDALONE 77 LEVEL.
003800*****************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.  TXNANLYZ.
004100 AUTHOR. E. ACKERMAN.
004200 INSTALLATION. COBOL DEVELOPMENT CENTER.
004300 DATE-WRITTEN. 04/02/92.
004400 DATE-COMPILED.
004500 SECURITY. NON-CONFIDENTIAL.
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-3081.
005000 OBJECT-COMPUTER. IBM-3081.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*****************************************************************
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CLEAN-STATS-FILE ASSIGN TO STATDD
005700       ORGANIZATION IS SEQUENTIAL
005800       FILE STATUS  IS CLEAN-STATS-STATUS.
005900*
006000     SELECT CLEAN-TRANS-FILE ASSIGN TO CLNDD
006100       ORGANIZATION IS SEQUENTIAL
006200       FILE STATUS  IS CLEAN-TRANS-STATUS.
006300*****************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  CLEAN-STATS-FILE
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 24 CHARACTERS
006900     RECORDING MODE IS F.
007000     COPY TXNSTAT.
007100*
007200 FD  CLEAN-TRANS-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 100 CHARACTERS
007500     RECORDING MODE IS F.
007600     COPY TXNC.
007700*****************************************************************
007800 WORKING-STORAGE SECTION.
007900*---------------------------------------------------------------*
008000*    FILE STATUS AND SWITCHES
008100*---------------------------------------------------------------*
008200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008300     05  CLEAN-STATS-STATUS          PIC X(02).
008400         88  CLEAN-STATS-OK                VALUE '00'.
008500     05  CLEAN-TRANS-STATUS          PIC X(02).
008600         88  CLEAN-TRANS-OK                VALUE '00'.
008700     05  EOF-SWITCH                  PIC X(01) VALUE 'N'.
008800         88  EOF                           VALUE 'Y'.
008900*---------------------------------------------------------------*
009000*    CONTROL-BREAK FIELD - PREVIOUS TRADE-DATE SEEN - AND THE
009100*    STANDALONE WORK CONSTANTS CARRYING THE FIXED RECORD
009200*    LENGTHS OF THE TWO FD'S ABOVE, SO NEITHER FD REPEATS A
009300*    BARE LITERAL THAT ALREADY LIVES IN RECORD CONTAINS.
009400*---------------------------------------------------------------*
009500 77  WS-PREV-TRADE-DATE              PIC X(10) VALUE SPACES.
009600 77  WS-CS-RECLEN                    PIC S9(03) USAGE COMP
009700                                          VALUE 24.
009800 77  WS-CT-RECLEN                    PIC S9(03) USAGE COMP
009900                                          VALUE 100.
010000*---------------------------------------------------------------*
010100*    ANALYTICS ACCUMULATOR TABLES - SHARED WITH TXNRPT BY CALL
010200*---------------------------------------------------------------*
010300     COPY TXNAGG.
010400*****************************************************************
010500 PROCEDURE DIVISION.
010600*---------------------------------------------------------------*
010700 0000-MAIN-ROUTINE.
010800*---------------------------------------------------------------*
010900     PERFORM 1000-INITIALIZATION.
011000     PERFORM 2000-READ-CLEAN-RECORD
011100         UNTIL EOF.
011200     MOVE AGG-TICKER-COUNT TO AGO-UNIQUE-TICKERS.
011300     MOVE AGG-TRADER-COUNT TO AGO-UNIQUE-TRADERS.
011400     CLOSE CLEAN-TRANS-FILE.
011500     PERFORM 9000-CALL-TXNRPT.
011600     GOBACK.
011700*---------------------------------------------------------------*
011800 1000-INITIALIZATION.
011900*---------------------------------------------------------------*
012000     MOVE ZERO TO AGG-TICKER-COUNT.
012100     MOVE ZERO TO AGG-TRADER-COUNT.
012200     MOVE ZERO TO AGG-DAY-COUNT.
012300     MOVE SPACES TO AGG-TICKER-TABLE.
012400     MOVE SPACES TO AGG-TRADER-TABLE.
012500     MOVE ZERO TO AGO-TOTAL-TRANSACTIONS.
012600     MOVE ZERO TO AGO-TOTAL-VOLUME.
012700     MOVE ZERO TO AGO-UNIQUE-TICKERS.
012800     MOVE ZERO TO AGO-UNIQUE-TRADERS.
012900     MOVE ZERO TO AGO-BUY-COUNT.
013000     MOVE ZERO TO AGO-SELL-COUNT.
013100     MOVE SPACES TO AGO-MIN-TIMESTAMP.
013200     MOVE SPACES TO AGO-MAX-TIMESTAMP.
013300     PERFORM 1100-READ-CLEAN-STATS.
013400     OPEN INPUT CLEAN-TRANS-FILE.
013500     IF NOT CLEAN-TRANS-OK
013600         DISPLAY 'TXNANLYZ - CANNOT OPEN CLEAN-TRANS, STATUS '
013700             CLEAN-TRANS-STATUS
013800         MOVE 'Y' TO EOF-SWITCH
013900     END-IF.
014000*---------------------------------------------------------------*
014100 1100-READ-CLEAN-STATS.
014200*---------------------------------------------------------------*
014300     MOVE ZERO TO AGS-RECORDS-READ.
014400     MOVE ZERO TO AGS-DROPPED-MISSING.
014500     MOVE ZERO TO AGS-DROPPED-ACTION.
014600     MOVE ZERO TO AGS-DROPPED-NONPOSITIVE.
014700     MOVE ZERO TO AGS-FINAL-COUNT.
014800     OPEN INPUT CLEAN-STATS-FILE.
014900     IF CLEAN-STATS-OK
015000         READ CLEAN-STATS-FILE INTO CLEAN-STATS-RECORD
015100             AT END
015200                 CONTINUE
015300             NOT AT END
015400                 MOVE CS-RECORDS-READ TO AGS-RECORDS-READ
015500                 MOVE CS-DROPPED-MISSING TO AGS-DROPPED-MISSING
015600                 MOVE CS-DROPPED-ACTION TO AGS-DROPPED-ACTION
015700                 MOVE CS-DROPPED-NONPOSITIVE TO
015800                     AGS-DROPPED-NONPOSITIVE
015900                 MOVE CS-FINAL-COUNT TO AGS-FINAL-COUNT
016000         END-READ
016100         CLOSE CLEAN-STATS-FILE
016200     ELSE
016300         DISPLAY 'TXNANLYZ - NO CONTROL-TOTAL RECORD FOUND, '
016400             'RUN/CLEAN STATISTICS WILL PRINT AS ZERO'
016500     END-IF.
016600*---------------------------------------------------------------*
016700 2000-READ-CLEAN-RECORD.
016800*---------------------------------------------------------------*
016900     READ CLEAN-TRANS-FILE
017000         AT END
017100             MOVE 'Y' TO EOF-SWITCH
017200         NOT AT END
017300             PERFORM 2100-FIND-OR-ADD-TICKER
017400             PERFORM 2200-FIND-OR-ADD-TRADER
017500             PERFORM 2300-ACCUMULATE-DAY THRU 2400-EXIT
017600     END-READ.
017700*---------------------------------------------------------------*
017800*    SEARCH THE PER-TICKER TABLE - A BLANK TICKER SLOT MARKS
017900*    THE END OF WHAT HAS BEEN USED SO FAR, SO LANDING ON ONE
018000*    ADDS A NEW ENTRY THERE. AT END MEANS ALL 100 ARE IN USE.
018100 2100-FIND-OR-ADD-TICKER.
018200*---------------------------------------------------------------*
018300     SET AGG-TICKER-IDX TO 1.
018400     SEARCH AGG-TICKER-ENTRY
018500         AT END
018600             PERFORM 2190-TICKER-TABLE-FULL
018700         WHEN AGT-TICKER(AGG-TICKER-IDX) = CT-TICKER
018800             CONTINUE
018900         WHEN AGT-TICKER(AGG-TICKER-IDX) = SPACE
019000             ADD 1 TO AGG-TICKER-COUNT
019100             MOVE CT-TICKER TO AGT-TICKER(AGG-TICKER-IDX)
019200             MOVE ZERO TO AGT-NOTIONAL-VOLUME(AGG-TICKER-IDX)
019300             MOVE ZERO TO AGT-BUY-SHARES(AGG-TICKER-IDX)
019400             MOVE ZERO TO AGT-SELL-SHARES(AGG-TICKER-IDX)
019500             MOVE ZERO TO AGT-NET-POSITION(AGG-TICKER-IDX)
019600     END-SEARCH.
019700     ADD CT-TOTAL-VALUE TO AGT-NOTIONAL-VOLUME(AGG-TICKER-IDX).
019800     IF CT-ACTION-IS-BUY
019900         ADD CT-QUANTITY TO AGT-BUY-SHARES(AGG-TICKER-IDX)
020000     ELSE
020100         ADD CT-QUANTITY TO AGT-SELL-SHARES(AGG-TICKER-IDX)
020200     END-IF.
020300     COMPUTE AGT-NET-POSITION(AGG-TICKER-IDX) =
020400         AGT-BUY-SHARES(AGG-TICKER-IDX)
020500         - AGT-SELL-SHARES(AGG-TICKER-IDX).
020600*---------------------------------------------------------------*
020700*    RQ-0358 TABLE-FULL ABEND - THE PER-TICKER TABLE DOES NOT
020800*    GROW BEYOND THE 100 ENTRIES OPERATIONS ASKED FOR.
020900 2190-TICKER-TABLE-FULL.
021000*---------------------------------------------------------------*
021100     DISPLAY 'TXNANLYZ - FATAL: PER-TICKER TABLE FULL AT '
021200         AGG-MAX-TICKERS ' ENTRIES, CT-TICKER = ' CT-TICKER.
021300     MOVE 16 TO RETURN-CODE.
021400     GOBACK.
021500*---------------------------------------------------------------*
021600*    SEARCH THE PER-TRADER TABLE - A BLANK TRADER-ID SLOT MARKS
021700*    THE END OF WHAT HAS BEEN USED SO FAR, SO LANDING ON ONE
021800*    ADDS A NEW ENTRY THERE. AT END MEANS ALL 100 ARE IN USE.
021900 2200-FIND-OR-ADD-TRADER.
022000*---------------------------------------------------------------*
022100     SET AGG-TRADER-IDX TO 1.
022200     SEARCH AGG-TRADER-ENTRY
022300         AT END
022400             PERFORM 2290-TRADER-TABLE-FULL
022500         WHEN AGR-TRADER-ID(AGG-TRADER-IDX) = CT-TRADER-ID
022600             CONTINUE
022700         WHEN AGR-TRADER-ID(AGG-TRADER-IDX) = SPACE
022800             ADD 1 TO AGG-TRADER-COUNT
022900             MOVE CT-TRADER-ID TO AGR-TRADER-ID(AGG-TRADER-IDX)
023000             MOVE ZERO TO AGR-TXN-COUNT(AGG-TRADER-IDX)
023100             MOVE ZERO TO AGR-TOTAL-NOTIONAL(AGG-TRADER-IDX)
023200     END-SEARCH.
023300     ADD 1 TO AGR-TXN-COUNT(AGG-TRADER-IDX).
023400     ADD CT-TOTAL-VALUE TO AGR-TOTAL-NOTIONAL(AGG-TRADER-IDX).
023500*---------------------------------------------------------------*
023600*    RQ-0358 TABLE-FULL ABEND - THE PER-TRADER TABLE DOES NOT
023700*    GROW BEYOND THE 100 ENTRIES OPERATIONS ASKED FOR.
023800 2290-TRADER-TABLE-FULL.
023900*---------------------------------------------------------------*
024000     DISPLAY 'TXNANLYZ - FATAL: PER-TRADER TABLE FULL AT '
024100         AGG-MAX-TRADERS ' ENTRIES, CT-TRADER-ID = '
024200         CT-TRADER-ID.
024300     MOVE 16 TO RETURN-CODE.
024400     GOBACK.
024500*---------------------------------------------------------------*
024600*    CONTROL BREAK ON TRADE-DATE - CLEAN-TRANS IS TIMESTAMP-
024700*    SORTED SO A CHANGED DATE ALWAYS STARTS A NEW DAY ENTRY.  A
024800*    TABLE ALREADY AT AGG-MAX-DAYS DROPS STRAIGHT TO 2300-EXIT -
024900*    THE TRANSACTION STILL REACHES 2400-UPDATE-OVERALL-TOTALS,
025000*    IT SIMPLY WILL NOT SHOW UP IN THE DAILY BREAKDOWN.
025100*---------------------------------------------------------------*
025200 2300-ACCUMULATE-DAY.
025300*---------------------------------------------------------------*
025400     IF CTB-TRADE-DATE NOT = WS-PREV-TRADE-DATE
025500         IF AGG-DAY-COUNT >= AGG-MAX-DAYS
025600             DISPLAY 'TXNANLYZ - WARNING: DAILY VOLUME TABLE FULL '
025700                 'AT ' AGG-MAX-DAYS ' DATES, TRADE-DATE = '
025800                 CTB-TRADE-DATE
025900             GO TO 2300-EXIT
026000         END-IF
026100         ADD 1 TO AGG-DAY-COUNT
026200         SET AGG-DAY-IDX TO AGG-DAY-COUNT
026300         MOVE CTB-TRADE-DATE TO AGD-TRADE-DATE(AGG-DAY-IDX)
026400         MOVE ZERO TO AGD-DAILY-NOTIONAL(AGG-DAY-IDX)
026500         MOVE CTB-TRADE-DATE TO WS-PREV-TRADE-DATE
026600     END-IF.
026700     ADD CT-TOTAL-VALUE TO AGD-DAILY-NOTIONAL(AGG-DAY-IDX).
026800*---------------------------------------------------------------*
026900 2300-EXIT.
027000*---------------------------------------------------------------*
027100     EXIT.
027200*---------------------------------------------------------------*
027300 2400-UPDATE-OVERALL-TOTALS.
027400*---------------------------------------------------------------*
027500     ADD 1 TO AGO-TOTAL-TRANSACTIONS.
027600     ADD CT-TOTAL-VALUE TO AGO-TOTAL-VOLUME.
027700     IF AGO-TOTAL-TRANSACTIONS = 1
027800         MOVE CT-TIMESTAMP TO AGO-MIN-TIMESTAMP
027900     END-IF.
028000     MOVE CT-TIMESTAMP TO AGO-MAX-TIMESTAMP.
028100     IF CT-ACTION-IS-BUY
028200         ADD 1 TO AGO-BUY-COUNT
028300     ELSE
028400         ADD 1 TO AGO-SELL-COUNT
028500     END-IF.
028600*---------------------------------------------------------------*
028700 2400-EXIT.
028800*---------------------------------------------------------------*
028900     EXIT.
029000*---------------------------------------------------------------*
029100*    HAND THE FINISHED TABLES TO TXNRPT FOR PRINTING.
029200*---------------------------------------------------------------*
029300 9000-CALL-TXNRPT.
029400*---------------------------------------------------------------*
029500     CALL 'TXNRPT' USING AGG-CLEAN-STATISTICS,
029600                          AGG-OVERALL-TOTALS,
029700                          AGG-TICKER-COUNT, AGG-TICKER-TABLE,
029800                          AGG-TRADER-COUNT, AGG-TRADER-TABLE,
029900                          AGG-DAY-COUNT, AGG-DAY-TABLE.
