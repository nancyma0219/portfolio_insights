000100*----------------------------------------------------------------*
000200* TXNSTAT  -  RUN/CLEAN-PASS CONTROL TOTALS, WRITTEN BY TXNCLEAN
000300*             AT END OF ITS RUN AND READ BY TXNANLYZ AT THE START
000400*             OF ITS OWN RUN SO THE DROP COUNTS CAN APPEAR ON THE
000500*             FIRST SECTION OF THE PRINTED REPORT.
000600*----------------------------------------------------------------*
000700 01  CLEAN-STATS-RECORD.
000800     05  CS-RECORDS-READ             PIC S9(07) USAGE COMP.
000900     05  CS-DROPPED-MISSING          PIC S9(07) USAGE COMP.
001000     05  CS-DROPPED-ACTION           PIC S9(07) USAGE COMP.
001100     05  CS-DROPPED-NONPOSITIVE      PIC S9(07) USAGE COMP.
001200     05  CS-FINAL-COUNT              PIC S9(07) USAGE COMP.
001300     05  FILLER                      PIC X(04).
