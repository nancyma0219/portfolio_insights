000100*****************************************************************
000200* PROGRAM NAME:    TXNCLEAN
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/92 DAVID QUINTERO  CREATED - READS RAW-TRANS, DROPS BAD
000900*                          RECORDS, WRITES SORTED CLEAN-TRANS.
001000* 08/22/93 DAVID QUINTERO  RQ-0114 ADD NON-POSITIVE QTY/PRICE
001100*                          DROP REASON, SEPARATE FROM MISSING.
001200* 02/09/94 E. ACKERMAN     RQ-0151 TRADER-ID NO LONGER DROPPED
001300*                          WHEN BLANK - RETAIN TRIMMED/UPPERED.
001400* 07/18/95 E. ACKERMAN     RQ-0203 SORT CLEAN RECORDS ASCENDING
001500*                          BY TIMESTAMP BEFORE WRITE, TIES KEEP
001600*                          INPUT ORDER.
001700* 11/30/98 E. ACKERMAN     RQ-0299 YEAR 2000 - TIMESTAMP FORMAT
001800*                          CHECK NOW VERIFIES 4-DIGIT YEAR, NO
001900*                          2-DIGIT YEAR WRAP ASSUMED ANYWHERE.
002000* 04/04/01 R. FENWICK      RQ-0340 DISPLAY DROP COUNTS BY REASON
002100*                          AT PROGRAM END FOR OPERATIONS LOG.
002200* 02/14/04 R. FENWICK      RQ-0371 OPEN-FAILURE ABORT NOW EXITS
002300*                          BY GO TO 9000-CLOSE-AND-REPORT INSTEAD
002400*                          OF FALLING THROUGH THE SORT.
002500* 04/12/04 R. FENWICK      RQ-0372 SORT INPUT/OUTPUT PROCEDURES
002600*                          NOW CARRY A THRU RANGE WITH A TRAILING
002700*                          EXIT PARAGRAPH.  THE VALIDATION CASCADE
002800*                          (TIMESTAMP/FIELDS/PRICE/ACTION/POSITIVE)
002900*                          IS NOW ONE PERFORM ... THRU 2400-EXIT -
003000*                          A BAD FIELD NOW FALLS OUT BY GO TO
003100*                          2400-EXIT INSTEAD OF A CHAIN OF NESTED
003200*                          IF VALID-RECORD TESTS.  THE RUN/CLEAN-
003300*                          PASS COUNTERS AND THE COMMA TALLY ARE
003400*                          NOW STANDALONE 77 LEVELS, AND THE CLEAN-
003500*                          TRANS/CLEAN-STATS RECORD LENGTHS ARE
003600*                          CARRIED AS NAMED CONSTANTS.
003700* 05/03/04 R. FENWICK      RQ-0381 QUANTITY/PRICE NUMERIC CHECKS
003800*                          WERE TESTING A FIXED-WIDTH SLICE OF A
003900*                          LEFT-JUSTIFIED UNSTRING RESULT AND
004000*                          DROPPING GOOD SHORT VALUES AS MISSING.
004100*                          THE CHECKS AND THE SUBSEQUENT MOVE INTO
004200*                          WC-QUANTITY/WS-PRICE-NUMERIC NOW GO
004300*                          AGAINST THE ACTUAL DIGIT LENGTH, FOUND
004400*                          BY NEW PARAGRAPH 8020.  A ONE-DIGIT
004500*                          DECIMAL (E.G. "50.5") IS NOW PLACED IN
004600*                          TENTHS, NOT LEFT IN THE TENS-OF-CENTS
004700*                          POSITION.
004800*****************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.  TXNCLEAN.
005100 AUTHOR. DAVID QUINTERO.
005200 INSTALLATION. COBOL DEVELOPMENT CENTER.
005300 DATE-WRITTEN. 03/11/92.
005400 DATE-COMPILED.
005500 SECURITY. NON-CONFIDENTIAL.
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-3081.
006000 OBJECT-COMPUTER. IBM-3081.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*****************************************************************
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT RAW-TRANS-FILE ASSIGN TO RAWDD
006700       ORGANIZATION IS LINE SEQUENTIAL
006800       FILE STATUS  IS RAW-TRANS-STATUS.
006900*
007000     SELECT CLEAN-TRANS-FILE ASSIGN TO CLNDD
007100       ORGANIZATION IS SEQUENTIAL
007200       FILE STATUS  IS CLEAN-TRANS-STATUS.
007300*
007400     SELECT CLEAN-STATS-FILE ASSIGN TO STATDD
007500       ORGANIZATION IS SEQUENTIAL
007600       FILE STATUS  IS CLEAN-STATS-STATUS.
007700*
007800     SELECT SORT-WORK-FILE ASSIGN TO SRTWK.
007900*****************************************************************
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  RAW-TRANS-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORDING MODE IS F.
008500 01  RAW-TRANS-LINE                  PIC X(80).
008600*
008700 FD  CLEAN-TRANS-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 100 CHARACTERS
009000     RECORDING MODE IS F.
009100     COPY TXNC.
009200*
009300 FD  CLEAN-STATS-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 24 CHARACTERS
009600     RECORDING MODE IS F.
009700     COPY TXNSTAT.
009800*
009900 SD  SORT-WORK-FILE.
010000 01  SORT-WORK-RECORD.
010100     05  SW-TIMESTAMP                PIC X(19).
010200     05  SW-REST-OF-RECORD           PIC X(81).
010300*****************************************************************
010400 WORKING-STORAGE SECTION.
010500*---------------------------------------------------------------*
010600*    FILE STATUS AND SWITCHES
010700*---------------------------------------------------------------*
010800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
010900     05  RAW-TRANS-STATUS            PIC X(02).
011000         88  RAW-TRANS-OK                 VALUE '00'.
011100     05  CLEAN-TRANS-STATUS          PIC X(02).
011200         88  CLEAN-TRANS-OK                VALUE '00'.
011300     05  CLEAN-STATS-STATUS          PIC X(02).
011400         88  CLEAN-STATS-OK                VALUE '00'.
011500     05  EOF-SWITCH                  PIC X(01) VALUE 'N'.
011600         88  EOF                           VALUE 'Y'.
011700     05  HEADER-SWITCH               PIC X(01) VALUE 'Y'.
011800         88  IS-HEADER-LINE                VALUE 'Y'.
011900     05  VALID-RECORD-SWITCH         PIC X(01) VALUE 'Y'.
012000         88  VALID-RECORD                  VALUE 'Y'.
012100     05  ABORT-SWITCH                PIC X(01) VALUE 'N'.
012200         88  ABORT-RUN                     VALUE 'Y'.
012300*---------------------------------------------------------------*
012400*    RAW FIELD WORK AREA - RESULT OF UNSTRING ON THE CSV LINE
012500*---------------------------------------------------------------*
012600 01  WS-RAW-FIELDS.
012700     05  WS-RAW-TIMESTAMP            PIC X(19).
012800     05  WS-RAW-TICKER               PIC X(08).
012900     05  WS-RAW-ACTION               PIC X(08).
013000     05  WS-RAW-QUANTITY-TEXT        PIC X(10).
013100     05  WS-RAW-PRICE-TEXT           PIC X(10).
013200     05  WS-RAW-TRADER-ID            PIC X(08).
013300*---------------------------------------------------------------*
013400*    ALTERNATE VIEW 1 OF THE RAW TIMESTAMP - FORMAT BREAKDOWN
013500*    USED TO VALIDATE "YYYY-MM-DD HH:MM:SS" POSITION BY POSITION
013600*---------------------------------------------------------------*
013700 01  WS-TIMESTAMP-CHECK REDEFINES WS-RAW-TIMESTAMP.
013800     05  TSC-YEAR                    PIC X(04).
013900     05  TSC-DASH-1                  PIC X(01).
014000     05  TSC-MONTH                   PIC X(02).
014100     05  TSC-DASH-2                  PIC X(01).
014200     05  TSC-DAY                     PIC X(02).
014300     05  TSC-SPACE                   PIC X(01).
014400     05  TSC-HOUR                    PIC X(02).
014500     05  TSC-COLON-1                 PIC X(01).
014600     05  TSC-MINUTE                  PIC X(02).
014700     05  TSC-COLON-2                 PIC X(01).
014800     05  TSC-SECOND                  PIC X(02).
014900*---------------------------------------------------------------*
015000*    ALTERNATE VIEW 2 OF THE RAW TIMESTAMP - JUST THE DATE
015100*    PORTION, MOVED STRAIGHT INTO WC-TRADE-DATE ON A GOOD RECORD
015200*---------------------------------------------------------------*
015300 01  WS-TRADE-DATE-VIEW REDEFINES WS-RAW-TIMESTAMP.
015400     05  TDV-DATE                    PIC X(10).
015500     05  FILLER                      PIC X(09).
015600*---------------------------------------------------------------*
015700*    PRICE-TEXT BREAKOUT - WHOLE AND DECIMAL PORTIONS.  THE
015800*    SHOP STANDARD IS NO INTRINSIC FUNCTIONS, SO THE DECIMAL
015900*    POINT IN THE RAW PRICE TEXT IS SPLIT BY HAND.
016000*---------------------------------------------------------------*
016100 01  WS-PRICE-PARTS.
016200     05  WS-PRICE-WHOLE-TEXT         PIC X(07).
016300     05  WS-PRICE-DECIMAL-TEXT       PIC X(02).
016400     05  WS-PRICE-POINT-COUNT        PIC S9(02) USAGE COMP.
016500     05  WS-PRICE-NUMERIC            PIC 9(05)V99.
016600*---------------------------------------------------------------*
016700*    SCRATCH AREA USED BY THE TRIM/UPPER-CASE PARAGRAPH
016800*---------------------------------------------------------------*
016900 01  WS-TRIM-WORK.
017000     05  WS-TRIM-AREA                PIC X(08).
017100     05  WS-TRIM-SHIFT               PIC X(08).
017200     05  WS-TRIM-START               PIC S9(02) USAGE COMP.
017300     05  WS-TRIM-LEN                 PIC S9(02) USAGE COMP.
017400*---------------------------------------------------------------*
017500*    SCRATCH AREA USED TO FIND THE ACTUAL DIGIT LENGTH OF A
017600*    LEFT-JUSTIFIED, SPACE-FILLED UNSTRING RESULT (QUANTITY AND
017700*    PRICE TEXT) BEFORE IT IS TESTED NUMERIC OR MOVED INTO A
017800*    ZONED NUMERIC FIELD.  RQ-0381.
017900*---------------------------------------------------------------*
018000 01  WS-DIGIT-WORK.
018100     05  WS-DIGIT-AREA               PIC X(10).
018200     05  WS-DIGIT-LEN                PIC S9(02) USAGE COMP.
018300*---------------------------------------------------------------*
018400*    DERIVED/CLEANED FIELDS BEFORE THEY ARE MOVED TO THE SORT
018500*    WORK RECORD AND RELEASED
018600*---------------------------------------------------------------*
018700 01  WS-CLEAN-WORK.
018800     05  WC-TIMESTAMP                PIC X(19).
018900     05  WC-TICKER                   PIC X(08).
019000     05  WC-ACTION                   PIC X(04).
019100     05  WC-QUANTITY                 PIC 9(07).
019200     05  WC-PRICE                    PIC 9(05)V99.
019300     05  WC-TRADER-ID                PIC X(08).
019400     05  WC-TOTAL-VALUE              PIC 9(11)V99.
019500     05  WC-TRADE-DATE               PIC X(10).
019600*---------------------------------------------------------------*
019700*    RUN AND CLEAN-PASS STATISTICS - STANDALONE 77 LEVELS SO THE
019800*    DROP-REASON COUNTERS READ BY 9000-CLOSE-AND-REPORT ARE NOT
019900*    BURIED UNDER A GROUP ITEM.
020000*---------------------------------------------------------------*
020100 77  WS-RECORDS-READ                 PIC S9(07) USAGE COMP
020200                                          VALUE ZERO.
020300 77  WS-DROPPED-MISSING              PIC S9(07) USAGE COMP
020400                                          VALUE ZERO.
020500 77  WS-DROPPED-ACTION               PIC S9(07) USAGE COMP
020600                                          VALUE ZERO.
020700 77  WS-DROPPED-NONPOSITIVE          PIC S9(07) USAGE COMP
020800                                          VALUE ZERO.
020900 77  WS-FINAL-COUNT                  PIC S9(07) USAGE COMP
021000                                          VALUE ZERO.
021100 77  WS-COMMA-TALLY                  PIC S9(02) USAGE COMP.
021200*---------------------------------------------------------------*
021300*    ACTUAL DIGIT LENGTHS FOUND BY 8020-FIND-DIGIT-LENGTH FOR
021400*    QUANTITY AND PRICE TEXT - SET IN THE NUMERIC-CHECK
021500*    PARAGRAPHS, CARRIED FORWARD TO 2300-CHECK-POSITIVITY FOR
021600*    THE ZERO-FILL RIGHT-JUSTIFIED MOVE.  RQ-0381.
021700*---------------------------------------------------------------*
021800 77  WS-QTY-DIGIT-LEN                PIC S9(02) USAGE COMP.
021900 77  WS-PRICE-WHOLE-LEN              PIC S9(02) USAGE COMP.
022000 77  WS-PRICE-DECIMAL-LEN            PIC S9(02) USAGE COMP.
022100*---------------------------------------------------------------*
022200*    NAMED RECORD-LENGTH CONSTANTS FOR THE TWO FD'S BELOW THAT
022300*    COPY IN A RECORD LAYOUT - 77 LEVELS ARE NOT LEGAL INSIDE
022400*    A FILE SECTION RECORD, SO THE LENGTHS ARE CARRIED HERE.
022500*---------------------------------------------------------------*
022600 77  WS-CT-RECLEN                    PIC S9(03) USAGE COMP
022700                                          VALUE 100.
022800 77  WS-CS-RECLEN                    PIC S9(03) USAGE COMP
022900                                          VALUE 24.
023000*---------------------------------------------------------------*
023100*    DISPLAY LINE USED TO REPORT THE DROP COUNTS AT END OF RUN
023200*---------------------------------------------------------------*
023300 01  WS-COUNT-DISPLAY                PIC ZZZ,ZZZ,ZZ9.
023400*****************************************************************
023500 PROCEDURE DIVISION.
023600*---------------------------------------------------------------*
023700 0000-MAIN-ROUTINE.
023800*---------------------------------------------------------------*
023900     PERFORM 1000-INITIALIZATION.
024000     IF ABORT-RUN
024100         GO TO 9000-CLOSE-AND-REPORT
024200     END-IF.
024300     SORT SORT-WORK-FILE
024400         ON ASCENDING KEY SW-TIMESTAMP
024500         INPUT PROCEDURE IS 2000-INPUT-PROCEDURE
024600             THRU 2000-INPUT-PROCEDURE-EXIT
024700         OUTPUT PROCEDURE IS 5000-OUTPUT-PROCEDURE
024800             THRU 5000-OUTPUT-PROCEDURE-EXIT.
024900     PERFORM 9000-CLOSE-AND-REPORT.
025000*---------------------------------------------------------------*
025100 1000-INITIALIZATION.
025200*---------------------------------------------------------------*
025300     OPEN INPUT RAW-TRANS-FILE.
025400     IF NOT RAW-TRANS-OK
025500         DISPLAY 'TXNCLEAN - CANNOT OPEN RAW-TRANS, STATUS '
025600             RAW-TRANS-STATUS
025700         MOVE 'Y' TO ABORT-SWITCH
025800     END-IF.
025900     OPEN OUTPUT CLEAN-TRANS-FILE.
026000     IF NOT CLEAN-TRANS-OK
026100         DISPLAY 'TXNCLEAN - CANNOT OPEN CLEAN-TRANS, STATUS '
026200             CLEAN-TRANS-STATUS
026300         MOVE 'Y' TO ABORT-SWITCH
026400     END-IF.
026500*---------------------------------------------------------------*
026600*    INPUT PROCEDURE TO THE SORT - READS RAW-TRANS, VALIDATES
026700*    AND DERIVES EACH RECORD, RELEASES THE GOOD ONES.
026800*---------------------------------------------------------------*
026900 2000-INPUT-PROCEDURE.
027000*---------------------------------------------------------------*
027100     PERFORM 2010-READ-RAW-LINE
027200         UNTIL EOF.
027300*---------------------------------------------------------------*
027400 2010-READ-RAW-LINE.
027500*---------------------------------------------------------------*
027600     READ RAW-TRANS-FILE INTO RAW-TRANS-LINE
027700         AT END
027800             MOVE 'Y' TO EOF-SWITCH
027900         NOT AT END
028000             PERFORM 2020-SKIP-OR-PROCESS-LINE
028100     END-READ.
028200*---------------------------------------------------------------*
028300 2020-SKIP-OR-PROCESS-LINE.
028400*---------------------------------------------------------------*
028500     IF IS-HEADER-LINE
028600         PERFORM 2030-CHECK-HEADER-SHAPE
028700         MOVE 'N' TO HEADER-SWITCH
028800     ELSE
028900         ADD 1 TO WS-RECORDS-READ
029000         MOVE 'Y' TO VALID-RECORD-SWITCH
029100         PERFORM 2100-PARSE-RAW-LINE THRU 2400-EXIT
029200     END-IF.
029300*---------------------------------------------------------------*
029400*    A HEADER LINE WITH FEWER THAN FIVE COMMAS IS MISSING A
029500*    REQUIRED COLUMN - THAT IS A FATAL ERROR, NOT A DROPPED
029600*    RECORD, SO THE WHOLE RUN IS ABORTED.
029700*---------------------------------------------------------------*
029800 2030-CHECK-HEADER-SHAPE.
029900*---------------------------------------------------------------*
030000     MOVE ZERO TO WS-COMMA-TALLY.
030100     INSPECT RAW-TRANS-LINE
030200         TALLYING WS-COMMA-TALLY FOR ALL ','.
030300     IF WS-COMMA-TALLY < 5
030400         DISPLAY 'TXNCLEAN - FATAL: RAW-TRANS HEADER IS '
030500             'MISSING A REQUIRED COLUMN'
030600         MOVE 'Y' TO EOF-SWITCH
030700         MOVE 16 TO RETURN-CODE
030800     END-IF.
030900*---------------------------------------------------------------*
031000*    THE VALIDATION CASCADE BELOW IS ONE PERFORM ... THRU RANGE -
031100*    TIMESTAMP FORMAT, TICKER/ACTION/QUANTITY PRESENT, PRICE
031200*    NUMERIC, ACTION VALUE AND POSITIVITY ARE TESTED IN ORDER.
031300*    A BAD FIELD FALLS OUT TO 2400-EXIT BY GO TO WITHOUT TOUCHING
031400*    THE REMAINING CHECKS.  A BLANK TRADER-ID DOES NOT DROP THE
031500*    RECORD.
031600*---------------------------------------------------------------*
031700 2100-PARSE-RAW-LINE.
031800*---------------------------------------------------------------*
031900     MOVE SPACES TO WS-RAW-FIELDS.
032000     UNSTRING RAW-TRANS-LINE DELIMITED BY ','
032100         INTO WS-RAW-TIMESTAMP, WS-RAW-TICKER, WS-RAW-ACTION,
032200              WS-RAW-QUANTITY-TEXT, WS-RAW-PRICE-TEXT,
032300              WS-RAW-TRADER-ID
032400     END-UNSTRING.
032500*---------------------------------------------------------------*
032600 2110-CHECK-TIMESTAMP-FORMAT.
032700*---------------------------------------------------------------*
032800     IF TSC-DASH-1 NOT = '-' OR TSC-DASH-2 NOT = '-'
032900         OR TSC-SPACE NOT = SPACE
033000         OR TSC-COLON-1 NOT = ':' OR TSC-COLON-2 NOT = ':'
033100         OR TSC-YEAR NOT NUMERIC OR TSC-MONTH NOT NUMERIC
033200         OR TSC-DAY NOT NUMERIC OR TSC-HOUR NOT NUMERIC
033300         OR TSC-MINUTE NOT NUMERIC OR TSC-SECOND NOT NUMERIC
033400         PERFORM 2190-DROP-MISSING
033500         GO TO 2400-EXIT
033600     END-IF.
033700     IF TSC-MONTH < '01' OR TSC-MONTH > '12'
033800         OR TSC-DAY < '01' OR TSC-DAY > '31'
033900         OR TSC-HOUR > '23'
034000         OR TSC-MINUTE > '59' OR TSC-SECOND > '59'
034100         PERFORM 2190-DROP-MISSING
034200         GO TO 2400-EXIT
034300     END-IF.
034400*---------------------------------------------------------------*
034500 2115-CHECK-REQUIRED-FIELDS.
034600*---------------------------------------------------------------*
034700     IF WS-RAW-TICKER = SPACES OR WS-RAW-ACTION = SPACES
034800         PERFORM 2190-DROP-MISSING
034900         GO TO 2400-EXIT
035000     END-IF.
035100*    UNSTRING LEFT-JUSTIFIES THE QUANTITY TEXT AND PADS THE
035200*    REST OF THE FIELD WITH SPACES - THE NUMERIC TEST AND THE
035300*    DIGIT LENGTH MUST BE TAKEN AGAINST THE ACTUAL DIGITS ONLY,
035400*    NOT A FIXED 7-BYTE SLICE THAT MAY STILL HOLD TRAILING
035500*    SPACES FROM A SHORT QUANTITY.  RQ-0381.
035600     MOVE WS-RAW-QUANTITY-TEXT TO WS-DIGIT-AREA.
035700     PERFORM 8020-FIND-DIGIT-LENGTH.
035800     MOVE WS-DIGIT-LEN TO WS-QTY-DIGIT-LEN.
035900     IF WS-QTY-DIGIT-LEN = 0 OR WS-QTY-DIGIT-LEN > 7
036000         OR WS-DIGIT-AREA(1:WS-QTY-DIGIT-LEN) NOT NUMERIC
036100         PERFORM 2190-DROP-MISSING
036200         GO TO 2400-EXIT
036300     END-IF.
036400*---------------------------------------------------------------*
036500 2120-CHECK-PRICE-NUMERIC.
036600*---------------------------------------------------------------*
036700     MOVE SPACES TO WS-PRICE-PARTS.
036800     MOVE ZERO TO WS-PRICE-POINT-COUNT.
036900     UNSTRING WS-RAW-PRICE-TEXT DELIMITED BY '.'
037000         INTO WS-PRICE-WHOLE-TEXT, WS-PRICE-DECIMAL-TEXT
037100         TALLYING IN WS-PRICE-POINT-COUNT
037200     END-UNSTRING.
037300*    SAME LEFT-JUSTIFIED/SPACE-PADDED PROBLEM AS THE QUANTITY
037400*    TEXT ABOVE - THE WHOLE-DOLLAR PORTION IS TESTED AGAINST ITS
037500*    ACTUAL DIGIT LENGTH, NOT THE FULL 7-BYTE FIELD.  RQ-0381.
037600     MOVE WS-PRICE-WHOLE-TEXT TO WS-DIGIT-AREA.
037700     PERFORM 8020-FIND-DIGIT-LENGTH.
037800     MOVE WS-DIGIT-LEN TO WS-PRICE-WHOLE-LEN.
037900     IF WS-PRICE-WHOLE-LEN = 0 OR WS-PRICE-WHOLE-LEN > 5
038000         OR WS-DIGIT-AREA(1:WS-PRICE-WHOLE-LEN) NOT NUMERIC
038100         PERFORM 2190-DROP-MISSING
038200         GO TO 2400-EXIT
038300     END-IF.
038400*    THE DECIMAL PORTION MAY BE ONE DIGIT (E.G. "50.5") OR TWO -
038500*    ITS ACTUAL LENGTH IS CARRIED TO 2300-CHECK-POSITIVITY SO A
038600*    ONE-DIGIT DECIMAL IS PLACED IN TENTHS, NOT HUNDREDTHS.
038700*    RQ-0381.
038800     MOVE ZERO TO WS-PRICE-DECIMAL-LEN.
038900     IF WS-PRICE-POINT-COUNT > 1
039000         MOVE WS-PRICE-DECIMAL-TEXT TO WS-DIGIT-AREA
039100         PERFORM 8020-FIND-DIGIT-LENGTH
039200         MOVE WS-DIGIT-LEN TO WS-PRICE-DECIMAL-LEN
039300         IF WS-PRICE-DECIMAL-LEN = 0
039400             OR WS-DIGIT-AREA(1:WS-PRICE-DECIMAL-LEN) NOT NUMERIC
039500             PERFORM 2190-DROP-MISSING
039600             GO TO 2400-EXIT
039700         END-IF
039800     END-IF.
039900*---------------------------------------------------------------*
040000*    ACTION MUST BE EXACTLY BUY OR SELL AFTER TRIM/UPPER-CASE
040100*---------------------------------------------------------------*
040200 2200-CHECK-ACTION-VALUE.
040300*---------------------------------------------------------------*
040400     MOVE WS-RAW-ACTION(1:8) TO WS-TRIM-AREA.
040500     PERFORM 8000-TRIM-AND-UPPERCASE.
040600     MOVE WS-TRIM-AREA TO WC-ACTION.
040700     IF WC-ACTION NOT = 'BUY ' AND WC-ACTION NOT = 'SELL'
040800         MOVE 'N' TO VALID-RECORD-SWITCH
040900         ADD 1 TO WS-DROPPED-ACTION
041000         GO TO 2400-EXIT
041100     END-IF.
041200*---------------------------------------------------------------*
041300*    QUANTITY AND PRICE MUST BOTH BE GREATER THAN ZERO - THIS
041400*    CHECK RUNS LAST, AFTER THE VALUES ARE KNOWN TO BE NUMERIC.
041500*---------------------------------------------------------------*
041600 2300-CHECK-POSITIVITY.
041700*---------------------------------------------------------------*
041800*    THE QUANTITY AND PRICE TEXT ARE LEFT-JUSTIFIED IN THEIR
041900*    FIELDS BY THE UNSTRING ABOVE - THEY ARE ZERO-FILLED AND
042000*    RIGHT-JUSTIFIED HERE, BY REFERENCE MODIFICATION ON THE
042100*    ACTUAL DIGIT LENGTH FOUND EARLIER, SO A SHORT QUANTITY OR
042200*    PRICE LANDS IN THE LOW-ORDER POSITIONS INSTEAD OF THE
042300*    HIGH-ORDER ONES.  RQ-0381.
042400     MOVE ZEROS TO WC-QUANTITY.
042500     MOVE WS-RAW-QUANTITY-TEXT(1:WS-QTY-DIGIT-LEN)
042600         TO WC-QUANTITY(8 - WS-QTY-DIGIT-LEN:WS-QTY-DIGIT-LEN).
042700     MOVE ZEROS TO WS-PRICE-NUMERIC.
042800     MOVE WS-PRICE-WHOLE-TEXT(1:WS-PRICE-WHOLE-LEN)
042900         TO WS-PRICE-NUMERIC(6 - WS-PRICE-WHOLE-LEN:
043000             WS-PRICE-WHOLE-LEN).
043100     IF WS-PRICE-POINT-COUNT > 1
043200*        A ONE-DIGIT DECIMAL IS TENTHS, NOT HUNDREDTHS - IT
043300*        GOES IN THE TENTHS POSITION AND THE HUNDREDTHS
043400*        POSITION IS ZERO-FILLED, NOT LEFT AS THE SECOND DIGIT
043500*        OF A SHORT VALUE.  RQ-0381.
043600         IF WS-PRICE-DECIMAL-LEN = 1
043700             MOVE WS-PRICE-DECIMAL-TEXT(1:1)
043800                 TO WS-PRICE-NUMERIC(6:1)
043900             MOVE '0' TO WS-PRICE-NUMERIC(7:1)
044000         ELSE
044100             MOVE WS-PRICE-DECIMAL-TEXT(1:2) TO
044200                 WS-PRICE-NUMERIC(6:2)
044300         END-IF
044400     END-IF.
044500     MOVE WS-PRICE-NUMERIC TO WC-PRICE.
044600     IF WC-QUANTITY = ZERO OR WC-PRICE = ZERO
044700         MOVE 'N' TO VALID-RECORD-SWITCH
044800         ADD 1 TO WS-DROPPED-NONPOSITIVE
044900         GO TO 2400-EXIT
045000     END-IF.
045100*---------------------------------------------------------------*
045200*    RECORD IS GOOD - TRIM/UPPER THE REMAINING KEY FIELDS,
045300*    COMPUTE THE EXTENDED VALUE, AND RELEASE IT TO THE SORT.
045400*---------------------------------------------------------------*
045500 2400-DERIVE-AND-RELEASE.
045600*---------------------------------------------------------------*
045700     MOVE WS-RAW-TIMESTAMP TO WC-TIMESTAMP.
045800     MOVE WS-RAW-TICKER(1:8) TO WS-TRIM-AREA.
045900     PERFORM 8000-TRIM-AND-UPPERCASE.
046000     MOVE WS-TRIM-AREA TO WC-TICKER.
046100     MOVE WS-RAW-TRADER-ID(1:8) TO WS-TRIM-AREA.
046200     PERFORM 8000-TRIM-AND-UPPERCASE.
046300     MOVE WS-TRIM-AREA TO WC-TRADER-ID.
046400     MOVE TDV-DATE TO WC-TRADE-DATE.
046500     COMPUTE WC-TOTAL-VALUE ROUNDED = WC-QUANTITY * WC-PRICE.
046600     ADD 1 TO WS-FINAL-COUNT.
046700     MOVE SPACES TO SORT-WORK-RECORD.
046800     MOVE WC-TIMESTAMP TO SW-TIMESTAMP.
046900     MOVE WC-TICKER TO SW-REST-OF-RECORD(1:8).
047000     MOVE WC-ACTION TO SW-REST-OF-RECORD(9:4).
047100     MOVE WC-QUANTITY TO SW-REST-OF-RECORD(13:7).
047200     MOVE WC-PRICE TO SW-REST-OF-RECORD(20:7).
047300     MOVE WC-TRADER-ID TO SW-REST-OF-RECORD(27:8).
047400     MOVE WC-TOTAL-VALUE TO SW-REST-OF-RECORD(35:13).
047500     MOVE WC-TRADE-DATE TO SW-REST-OF-RECORD(48:10).
047600     RELEASE SORT-WORK-RECORD.
047700*---------------------------------------------------------------*
047800 2400-EXIT.
047900*---------------------------------------------------------------*
048000     EXIT.
048100*---------------------------------------------------------------*
048200*    RECORD DROPPED BEFORE DERIVATION - SETS THE SWITCH/COUNTER
048300*    COMMON TO THE TIMESTAMP, REQUIRED-FIELD AND PRICE CHECKS.
048400*    LIVES OUTSIDE THE 2100...2400-EXIT THRU RANGE SO IT IS NEVER
048500*    FALLEN INTO ON A GOOD RECORD - IT IS ALWAYS REACHED BY AN
048600*    EXPLICIT PERFORM.
048700*---------------------------------------------------------------*
048800 2190-DROP-MISSING.
048900*---------------------------------------------------------------*
049000     MOVE 'N' TO VALID-RECORD-SWITCH.
049100     ADD 1 TO WS-DROPPED-MISSING.
049200*---------------------------------------------------------------*
049300 2000-INPUT-PROCEDURE-EXIT.
049400*---------------------------------------------------------------*
049500     EXIT.
049600*---------------------------------------------------------------*
049700*    OUTPUT PROCEDURE FROM THE SORT - RETURNS RECORDS IN
049800*    ASCENDING TIMESTAMP ORDER AND WRITES CLEAN-TRANS.
049900*---------------------------------------------------------------*
050000 5000-OUTPUT-PROCEDURE.
050100*---------------------------------------------------------------*
050200     MOVE 'N' TO EOF-SWITCH.
050300     PERFORM 5010-RETURN-AND-WRITE
050400         UNTIL EOF.
050500*---------------------------------------------------------------*
050600 5010-RETURN-AND-WRITE.
050700*---------------------------------------------------------------*
050800     RETURN SORT-WORK-FILE
050900         AT END
051000             MOVE 'Y' TO EOF-SWITCH
051100         NOT AT END
051200             PERFORM 5020-BUILD-AND-WRITE-CLEAN
051300     END-RETURN.
051400*---------------------------------------------------------------*
051500 5020-BUILD-AND-WRITE-CLEAN.
051600*---------------------------------------------------------------*
051700     MOVE SPACES TO CLEAN-TRANS-RECORD.
051800     MOVE SW-TIMESTAMP TO CT-TIMESTAMP.
051900     MOVE SW-REST-OF-RECORD(1:8) TO CT-TICKER.
052000     MOVE SW-REST-OF-RECORD(9:4) TO CT-ACTION.
052100     MOVE SW-REST-OF-RECORD(13:7) TO CT-QUANTITY.
052200     MOVE SW-REST-OF-RECORD(20:7) TO CT-PRICE.
052300     MOVE SW-REST-OF-RECORD(27:8) TO CT-TRADER-ID.
052400     MOVE SW-REST-OF-RECORD(35:13) TO CT-TOTAL-VALUE.
052500     MOVE SW-REST-OF-RECORD(48:10) TO CT-TRADE-DATE.
052600     WRITE CLEAN-TRANS-RECORD.
052700*---------------------------------------------------------------*
052800 5000-OUTPUT-PROCEDURE-EXIT.
052900*---------------------------------------------------------------*
053000     EXIT.
053100*---------------------------------------------------------------*
053200*    TRIM LEADING/TRAILING BLANKS OUT OF WS-TRIM-AREA AND FORCE
053300*    IT TO UPPER CASE.  NO INTRINSIC FUNCTIONS ARE USED - THE
053400*    SHOP STANDARD IS REFERENCE MODIFICATION AND INSPECT.
053500*---------------------------------------------------------------*
053600 8000-TRIM-AND-UPPERCASE.
053700*---------------------------------------------------------------*
053800     INSPECT WS-TRIM-AREA
053900         CONVERTING
054000             'abcdefghijklmnopqrstuvwxyz'
054100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
054200     MOVE 1 TO WS-TRIM-START.
054300     PERFORM 8010-FIND-FIRST-NON-BLANK
054400         UNTIL WS-TRIM-START > 8
054500         OR WS-TRIM-AREA(WS-TRIM-START:1) NOT = SPACE.
054600     IF WS-TRIM-START > 1
054700         MOVE SPACES TO WS-TRIM-SHIFT
054800         COMPUTE WS-TRIM-LEN = 9 - WS-TRIM-START
054900         IF WS-TRIM-LEN > 0
055000             MOVE WS-TRIM-AREA(WS-TRIM-START:WS-TRIM-LEN)
055100                 TO WS-TRIM-SHIFT(1:WS-TRIM-LEN)
055200         END-IF
055300         MOVE WS-TRIM-SHIFT TO WS-TRIM-AREA
055400     END-IF.
055500*---------------------------------------------------------------*
055600 8010-FIND-FIRST-NON-BLANK.
055700*---------------------------------------------------------------*
055800     ADD 1 TO WS-TRIM-START.
055900*---------------------------------------------------------------*
056000*    FIND THE LENGTH OF THE DIGIT RUN LEFT-JUSTIFIED IN
056100*    WS-DIGIT-AREA BY AN UNSTRING DELIMITED BY ',' OR '.' - THE
056200*    RUN ENDS AT THE FIRST TRAILING SPACE, OR AT THE END OF THE
056300*    10-BYTE AREA IF IT IS FULLY PACKED.  NO INTRINSIC FUNCTIONS,
056400*    SAME REFERENCE-MODIFICATION STYLE AS 8000 ABOVE.  RQ-0381.
056500*---------------------------------------------------------------*
056600 8020-FIND-DIGIT-LENGTH.
056700*---------------------------------------------------------------*
056800     MOVE ZERO TO WS-DIGIT-LEN.
056900     PERFORM 8030-COUNT-DIGIT-POSITION
057000         UNTIL WS-DIGIT-LEN = 10
057100         OR WS-DIGIT-AREA(WS-DIGIT-LEN + 1:1) = SPACE.
057200*---------------------------------------------------------------*
057300 8030-COUNT-DIGIT-POSITION.
057400*---------------------------------------------------------------*
057500     ADD 1 TO WS-DIGIT-LEN.
057600*---------------------------------------------------------------*
057700 9000-CLOSE-AND-REPORT.
057800*---------------------------------------------------------------*
057900     CLOSE RAW-TRANS-FILE.
058000     CLOSE CLEAN-TRANS-FILE.
058100     OPEN OUTPUT CLEAN-STATS-FILE.
058200     MOVE WS-RECORDS-READ TO CS-RECORDS-READ.
058300     MOVE WS-DROPPED-MISSING TO CS-DROPPED-MISSING.
058400     MOVE WS-DROPPED-ACTION TO CS-DROPPED-ACTION.
058500     MOVE WS-DROPPED-NONPOSITIVE TO CS-DROPPED-NONPOSITIVE.
058600     MOVE WS-FINAL-COUNT TO CS-FINAL-COUNT.
058700     WRITE CLEAN-STATS-RECORD.
058800     CLOSE CLEAN-STATS-FILE.
058900     DISPLAY 'TXNCLEAN - RUN COMPLETE'.
059000     MOVE WS-RECORDS-READ TO WS-COUNT-DISPLAY.
059100     DISPLAY 'TXNCLEAN - RECORDS READ        ' WS-COUNT-DISPLAY.
059200     MOVE WS-DROPPED-MISSING TO WS-COUNT-DISPLAY.
059300     DISPLAY 'TXNCLEAN - DROPPED MISSING/FMT  ' WS-COUNT-DISPLAY.
059400     MOVE WS-DROPPED-ACTION TO WS-COUNT-DISPLAY.
059500     DISPLAY 'TXNCLEAN - DROPPED BAD ACTION   ' WS-COUNT-DISPLAY.
059600     MOVE WS-DROPPED-NONPOSITIVE TO WS-COUNT-DISPLAY.
059700     DISPLAY 'TXNCLEAN - DROPPED NON-POSITIVE ' WS-COUNT-DISPLAY.
059800     MOVE WS-FINAL-COUNT TO WS-COUNT-DISPLAY.
059900     DISPLAY 'TXNCLEAN - FINAL CLEAN COUNT    ' WS-COUNT-DISPLAY.
060000     GOBACK.
