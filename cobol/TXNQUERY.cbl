000100*****************************************************************
000200* PROGRAM NAME:    TXNQUERY
000300* ORIGINAL AUTHOR: E. ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/11/94 E. ACKERMAN     CREATED - READS ONE REQUEST RECORD,
000900*                          CALLS TXNQSEL TO SELECT MATCHING
001000*                          TRANSACTIONS, WRITES THE QUERY-OUT
001100*                          FILE IN DISPLAY-EDITED FORM.
001200* 06/03/96 E. ACKERMAN     RQ-0231 TICKER AND TRADER-ID VALUES ON
001300*                          THE REQUEST ARE NOW UPPER-CASED BEFORE
001400*                          THE CALL, TO MATCH TXNCLEAN'S STORED
001500*                          KEY CASE.
001600* 11/30/98 E. ACKERMAN     RQ-0299 YEAR 2000 - RANGE REQUEST
001700*                          START/END COMPARE ON THE FULL 4-DIGIT
001800*                          YEAR CARRIED IN THE TIMESTAMP.
001900* 03/15/00 R. FENWICK      RQ-0334 'NO RECORDS MATCHED' MESSAGE
002000*                          ADDED TO THE CONSOLE WHEN THE SELECTION
002100*                          TABLE COMES BACK EMPTY.
002200* 09/09/03 R. FENWICK      RQ-0361 REQUEST TYPE NOW VALIDATED
002300*                          AGAINST THE THREE KNOWN 88-LEVELS
002400*                          BEFORE THE CALL - UNRECOGNIZED TYPES
002500*                          ABEND WITH A CONSOLE MESSAGE INSTEAD
002600*                          OF FALLING THROUGH TO TXNQSEL.
002700* 04/14/04 R. FENWICK      RQ-0375 THE REQUEST-VALID CHECK MOVED
002800*                          INSIDE 2000-PARSE-REQUEST - AN INVALID
002900*                          REQUEST NOW FALLS OUT TO 3000-EXIT
003000*                          INSTEAD OF BEING GATED BY AN IF IN THE
003100*                          MAIN ROUTINE.  WS-MATCH-IDX MOVED TO A
003200*                          STANDALONE 77 LEVEL.
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  TXNQUERY.
003600 AUTHOR. E. ACKERMAN.
003700 INSTALLATION. COBOL DEVELOPMENT CENTER.
003800 DATE-WRITTEN. 02/11/94.
003900 DATE-COMPILED.
004000 SECURITY. NON-CONFIDENTIAL.
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-3081.
004500 OBJECT-COMPUTER. IBM-3081.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*****************************************************************
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT REQUEST-FILE ASSIGN TO REQDD
005200       ORGANIZATION IS SEQUENTIAL
005300       FILE STATUS  IS REQUEST-STATUS.
005400*
005500     SELECT QUERY-OUT-FILE ASSIGN TO QOUTDD
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS  IS QUERY-OUT-STATUS.
005800*****************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  REQUEST-FILE
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 48 CHARACTERS
006400     RECORDING MODE IS F.
006500 01  REQUEST-RECORD.
006600     05  RQ-QUERY-TYPE               PIC X(03).
006700     05  RQ-REQUEST-DATA             PIC X(40).
006800     05  FILLER                      PIC X(05).
006900*
007000 FD  QUERY-OUT-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 90 CHARACTERS
007300     RECORDING MODE IS F.
007400 01  QUERY-OUT-LINE.
007500     05  QOL-TEXT                    PIC X(86).
007600     05  FILLER                      PIC X(04).
007700*****************************************************************
007800 WORKING-STORAGE SECTION.
007900*---------------------------------------------------------------*
008000*    FILE STATUS AND SWITCHES
008100*---------------------------------------------------------------*
008200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008300     05  REQUEST-STATUS              PIC X(02).
008400         88  REQUEST-OK                   VALUE '00'.
008500     05  QUERY-OUT-STATUS            PIC X(02).
008600         88  QUERY-OUT-OK                  VALUE '00'.
008700     05  REQUEST-VALID-SWITCH        PIC X(01) VALUE 'N'.
008800         88  REQUEST-VALID                VALUE 'Y'.
008900*---------------------------------------------------------------*
009000* STANDALONE WORK ITEM - DETAIL-LINE LOOP INDEX INTO THE
009100* SELECTION RESULT TABLE TXNQSEL HANDS BACK.
009200*---------------------------------------------------------------*
009300 77  WS-MATCH-IDX                    PIC S9(05) USAGE COMP.
009400*---------------------------------------------------------------*
009500*    QUERY REQUEST / SELECTION RESULT TABLE, SHARED WITH TXNQSEL
009600*    BY CALL.
009700*---------------------------------------------------------------*
009800     COPY TXNT.
009900*---------------------------------------------------------------*
010000*    DISPLAY-EDITED FORM OF A SELECTED RECORD, BUILT ONE LINE
010100*    AT A TIME INTO QOL-TEXT.
010200*---------------------------------------------------------------*
010300     COPY TXNFORM.
010400*---------------------------------------------------------------*
010500*    REPORT HEADING LINES, WRITTEN ONCE AT THE TOP OF THE
010600*    QUERY-OUT FILE WHEN THE SELECTION TABLE IS NOT EMPTY.
010700*---------------------------------------------------------------*
010800 01  WS-HEADING-AREA.
010900     05  HEADING-LINE-1.
011000         10  FILLER                  PIC X(01) VALUE SPACE.
011100         10  FILLER                  PIC X(20)
011200                 VALUE 'PORTFOLIO TXN QUERY '.
011300         10  HL1-QUERY-TYPE          PIC X(03).
011400         10  FILLER                  PIC X(62) VALUE SPACE.
011500     05  HEADING-LINE-2.
011600         10  FILLER                  PIC X(01) VALUE SPACE.
011700         10  FILLER                  PIC X(19) VALUE 'TIMESTAMP          '.
011800         10  FILLER                  PIC X(01) VALUE SPACE.
011900         10  FILLER                  PIC X(08) VALUE 'TICKER  '.
012000         10  FILLER                  PIC X(01) VALUE SPACE.
012100         10  FILLER                  PIC X(04) VALUE 'ACTN'.
012200         10  FILLER                  PIC X(01) VALUE SPACE.
012300         10  FILLER                  PIC X(07) VALUE ' QTY   '.
012400         10  FILLER                  PIC X(01) VALUE SPACE.
012500         10  FILLER                  PIC X(07) VALUE ' PRICE '.
012600         10  FILLER                  PIC X(01) VALUE SPACE.
012700         10  FILLER                  PIC X(08) VALUE 'TRADER  '.
012800         10  FILLER                  PIC X(01) VALUE SPACE.
012900         10  FILLER                  PIC X(13) VALUE ' TOTAL VALUE '.
013000         10  FILLER                  PIC X(01) VALUE SPACE.
013100         10  FILLER                  PIC X(10) VALUE 'TRADE-DATE'.
013200         10  FILLER                  PIC X(02) VALUE SPACE.
013300*****************************************************************
013400 PROCEDURE DIVISION.
013500*---------------------------------------------------------------*
013600 0000-MAIN-ROUTINE.
013700*---------------------------------------------------------------*
013800     PERFORM 1000-INITIALIZATION.
013900     PERFORM 2000-PARSE-REQUEST THRU 3000-EXIT.
014000     PERFORM 9000-CLOSE-FILES.
014100     GOBACK.
014200*---------------------------------------------------------------*
014300 1000-INITIALIZATION.
014400*---------------------------------------------------------------*
014500     MOVE ZERO TO RECORD-TABLE-SIZE.
014600     MOVE ZERO TO RECORD-TABLE-INDEX.
014700     OPEN INPUT REQUEST-FILE.
014800     IF NOT REQUEST-OK
014900         DISPLAY 'TXNQUERY - CANNOT OPEN REQUEST-FILE, STATUS '
015000             REQUEST-STATUS
015100     ELSE
015200         READ REQUEST-FILE
015300             AT END
015400                 DISPLAY 'TXNQUERY - REQUEST-FILE IS EMPTY'
015500             NOT AT END
015600                 MOVE RQ-QUERY-TYPE TO QT-QUERY-TYPE
015700                 MOVE RQ-REQUEST-DATA TO QT-REQUEST-DATA
015800         END-READ
015900     END-IF.
016000     OPEN OUTPUT QUERY-OUT-FILE.
016100     IF NOT QUERY-OUT-OK
016200         DISPLAY 'TXNQUERY - CANNOT OPEN QUERY-OUT-FILE, STATUS '
016300             QUERY-OUT-STATUS
016400     END-IF.
016500     IF QT-BY-TICKER OR QT-BY-RANGE OR QT-BY-TRADER
016600         MOVE 'Y' TO REQUEST-VALID-SWITCH
016700     ELSE
016800         DISPLAY 'TXNQUERY - UNRECOGNIZED QUERY TYPE '
016900             QT-QUERY-TYPE
017000     END-IF.
017100*---------------------------------------------------------------*
017200*    TRIM AND UPPER-CASE THE LOOKUP KEY(S) SO THE COMPARE IN
017300*    TXNQSEL MATCHES THE CASE TXNCLEAN STORED THE KEYS IN.  AN
017400*    UNRECOGNIZED REQUEST TYPE DROPS STRAIGHT TO 3000-EXIT
017500*    WITHOUT EVER CALLING TXNQSEL OR OPENING THE RESULT TABLE.
017600*---------------------------------------------------------------*
017700 2000-PARSE-REQUEST.
017800*---------------------------------------------------------------*
017900     IF NOT REQUEST-VALID
018000         GO TO 3000-EXIT
018100     END-IF.
018200     IF QT-BY-TICKER
018300         INSPECT QT-TKR-TICKER CONVERTING
018400             'abcdefghijklmnopqrstuvwxyz'
018500             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
018600     END-IF.
018700     IF QT-BY-TRADER
018800         INSPECT QT-TRD-TRADER CONVERTING
018900             'abcdefghijklmnopqrstuvwxyz'
019000             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
019100     END-IF.
019200*---------------------------------------------------------------*
019300 3000-WRITE-RESULTS.
019400*---------------------------------------------------------------*
019500     CALL 'TXNQSEL' USING QT-QUERY-REQUEST,
019600                           RECORD-TABLE-SIZE,
019700                           RECORD-TABLE-INDEX,
019800                           RECORD-TABLE.
019900     IF RECORD-TABLE-SIZE = ZERO
020000         DISPLAY 'TXNQUERY - NO RECORDS MATCHED THE REQUEST'
020100     ELSE
020200         PERFORM 3100-WRITE-HEADINGS
020300         PERFORM 3200-WRITE-DETAIL-LINE
020400             VARYING WS-MATCH-IDX FROM 1 BY 1
020500             UNTIL WS-MATCH-IDX > RECORD-TABLE-SIZE
020600     END-IF.
020700*---------------------------------------------------------------*
020800 3000-EXIT.
020900*---------------------------------------------------------------*
021000     EXIT.
021100*---------------------------------------------------------------*
021200 3100-WRITE-HEADINGS.
021300*---------------------------------------------------------------*
021400     MOVE QT-QUERY-TYPE TO HL1-QUERY-TYPE.
021500     MOVE SPACES TO QUERY-OUT-LINE.
021600     MOVE HEADING-LINE-1 TO QOL-TEXT.
021700     WRITE QUERY-OUT-LINE.
021800     MOVE SPACES TO QUERY-OUT-LINE.
021900     MOVE HEADING-LINE-2 TO QOL-TEXT.
022000     WRITE QUERY-OUT-LINE.
022100*---------------------------------------------------------------*
022200 3200-WRITE-DETAIL-LINE.
022300*---------------------------------------------------------------*
022400     MOVE TBL-TIMESTAMP(WS-MATCH-IDX)   TO FT-TIMESTAMP.
022500     MOVE TBL-TICKER(WS-MATCH-IDX)      TO FT-TICKER.
022600     MOVE TBL-ACTION(WS-MATCH-IDX)      TO FT-ACTION.
022700     MOVE TBL-QUANTITY(WS-MATCH-IDX)    TO FT-QUANTITY.
022800     MOVE TBL-PRICE(WS-MATCH-IDX)       TO FT-PRICE.
022900     MOVE TBL-TRADER-ID(WS-MATCH-IDX)   TO FT-TRADER-ID.
023000     MOVE TBL-TOTAL-VALUE(WS-MATCH-IDX) TO FT-TOTAL-VALUE.
023100     MOVE TBL-TRADE-DATE(WS-MATCH-IDX)  TO FT-TRADE-DATE.
023200     MOVE SPACES TO QUERY-OUT-LINE.
023300     MOVE FORMAT-CLEAN-TRANS TO QOL-TEXT.
023400     WRITE QUERY-OUT-LINE.
023500*---------------------------------------------------------------*
023600 9000-CLOSE-FILES.
023700*---------------------------------------------------------------*
023800     CLOSE REQUEST-FILE.
023900     CLOSE QUERY-OUT-FILE.
