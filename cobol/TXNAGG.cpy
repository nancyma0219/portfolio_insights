000100*----------------------------------------------------------------*
000200* TXNAGG  -  ANALYTICS ACCUMULATOR TABLES, BUILT BY TXNANLYZ AND
000300*            PASSED BY CALL TO TXNRPT FOR THE PRINTED REPORT.
000400*            WORKING SETS ARE BOUNDED: 100 TICKERS, 100 TRADERS,
000500*            366 CALENDAR DATES PER RUN.
000600*----------------------------------------------------------------*
000700 01  AGG-CLEAN-STATISTICS.
000800     05  AGS-RECORDS-READ            PIC S9(07) USAGE COMP.
000900     05  AGS-DROPPED-MISSING         PIC S9(07) USAGE COMP.
001000     05  AGS-DROPPED-ACTION          PIC S9(07) USAGE COMP.
001100     05  AGS-DROPPED-NONPOSITIVE     PIC S9(07) USAGE COMP.
001200     05  AGS-FINAL-COUNT             PIC S9(07) USAGE COMP.
001300     05  FILLER                      PIC X(04).
001400*----------------------------------------------------------------*
001500 01  AGG-OVERALL-TOTALS.
001600     05  AGO-TOTAL-TRANSACTIONS      PIC S9(07) USAGE COMP.
001700     05  AGO-TOTAL-VOLUME            PIC S9(13)V99.
001800     05  AGO-UNIQUE-TICKERS          PIC S9(04) USAGE COMP.
001900     05  AGO-UNIQUE-TRADERS          PIC S9(04) USAGE COMP.
002000     05  AGO-MIN-TIMESTAMP           PIC X(19).
002100     05  AGO-MAX-TIMESTAMP           PIC X(19).
002200     05  AGO-BUY-COUNT               PIC S9(07) USAGE COMP.
002300     05  AGO-SELL-COUNT              PIC S9(07) USAGE COMP.
002400     05  FILLER                      PIC X(04).
002500*----------------------------------------------------------------*
002600* ALTERNATE VIEW - MIN/MAX TIMESTAMP TAKEN TOGETHER AS ONE
002700* 38-BYTE FIELD SO A SINGLE COMPARE AGAINST SPACES TELLS
002800* TXNANLYZ AND TXNRPT WHETHER ANY RECORD HAS BEEN SEEN YET.
002900*----------------------------------------------------------------*
003000 01  AGO-RANGE-VIEW REDEFINES AGG-OVERALL-TOTALS.
003100     05  FILLER                      PIC X(23).
003200     05  AGV-RANGE-BOTH              PIC X(38).
003300     05  FILLER                      PIC X(12).
003400*----------------------------------------------------------------*
003500 01  AGG-TICKER-COUNT                PIC S9(03) USAGE COMP.
003600 01  AGG-TICKER-TABLE.
003700     02  AGG-TICKER-ENTRY OCCURS 100 TIMES
003800            INDEXED BY AGG-TICKER-IDX.
003900         05  AGT-TICKER              PIC X(08).
004000         05  AGT-NOTIONAL-VOLUME     PIC S9(13)V99.
004100         05  AGT-BUY-SHARES          PIC S9(09) USAGE COMP.
004200         05  AGT-SELL-SHARES         PIC S9(09) USAGE COMP.
004300         05  AGT-NET-POSITION        PIC S9(09) USAGE COMP.
004400         05  FILLER                  PIC X(04).
004500*----------------------------------------------------------------*
004600 01  AGG-TRADER-COUNT                PIC S9(03) USAGE COMP.
004700 01  AGG-TRADER-TABLE.
004800     02  AGG-TRADER-ENTRY OCCURS 100 TIMES
004900            INDEXED BY AGG-TRADER-IDX.
005000         05  AGR-TRADER-ID           PIC X(08).
005100         05  AGR-TXN-COUNT           PIC S9(07) USAGE COMP.
005200         05  AGR-TOTAL-NOTIONAL      PIC S9(13)V99.
005300         05  FILLER                  PIC X(04).
005400*----------------------------------------------------------------*
005500 01  AGG-DAY-COUNT                   PIC S9(03) USAGE COMP.
005600 01  AGG-DAY-TABLE.
005700     02  AGG-DAY-ENTRY OCCURS 366 TIMES
005800            INDEXED BY AGG-DAY-IDX.
005900         05  AGD-TRADE-DATE          PIC X(10).
006000         05  AGD-DAILY-NOTIONAL      PIC S9(13)V99.
006100         05  FILLER                  PIC X(04).
006200*----------------------------------------------------------------*
006300* STANDALONE WORK CONSTANTS - THE THREE TABLE BOUNDS ABOVE ARE
006400* CARRIED HERE BY NAME SO TXNANLYZ'S TABLE-FULL ABEND MESSAGES
006500* CITE THE CONFIGURED LIMIT INSTEAD OF A BARE LITERAL.
006600*----------------------------------------------------------------*
006700 77  AGG-MAX-TICKERS                 PIC S9(03) USAGE COMP
006800                                          VALUE 100.
006900 77  AGG-MAX-TRADERS                 PIC S9(03) USAGE COMP
007000                                          VALUE 100.
007100 77  AGG-MAX-DAYS                    PIC S9(03) USAGE COMP
007200                                          VALUE 366.
