000100*----------------------------------------------------------------*
000200* TXNC  -  CLEANED TRANSACTION RECORD LAYOUT
000300*          ONE RECORD PER ACCEPTED TRADE, FIXED LENGTH, WRITTEN
000400*          BY TXNCLEAN AND READ BY TXNANLYZ AND TXNQSEL.
000500*          RECORD LENGTH IS 100 CHARACTERS.
000600*----------------------------------------------------------------*
000700 01  CLEAN-TRANS-RECORD.
000800     05  CT-TIMESTAMP                PIC X(19).
000900     05  CT-TICKER                   PIC X(08).
001000     05  CT-ACTION                   PIC X(04).
001100         88  CT-ACTION-IS-BUY             VALUE 'BUY '.
001200         88  CT-ACTION-IS-SELL            VALUE 'SELL'.
001300     05  CT-QUANTITY                 PIC 9(07).
001400     05  CT-PRICE                    PIC 9(05)V99.
001500     05  CT-TRADER-ID                PIC X(08).
001600     05  CT-TOTAL-VALUE              PIC 9(11)V99.
001700     05  CT-TRADE-DATE               PIC X(10).
001800     05  FILLER                      PIC X(24).
001900*----------------------------------------------------------------*
002000* ALTERNATE VIEW 1 - TIMESTAMP PLUS TRADE-DATE TOGETHER, USED
002100* FOR THE DAILY-VOLUME CONTROL BREAK IN TXNANLYZ AND FOR THE
002200* TIME-RANGE COMPARE IN TXNQSEL.
002300*----------------------------------------------------------------*
002400 01  CT-BREAK-VIEW REDEFINES CLEAN-TRANS-RECORD.
002500     05  CTB-TIMESTAMP                PIC X(19).
002600     05  FILLER                       PIC X(47).
002700     05  CTB-TRADE-DATE               PIC X(10).
002800     05  FILLER                       PIC X(24).
002900*----------------------------------------------------------------*
003000* ALTERNATE VIEW 2 - TRADER-ID ISOLATED, USED BY TXNANLYZ WHEN
003100* BUILDING THE PER-TRADER TABLE AND BY TXNQSEL FOR A TRADER
003200* SELECTION REQUEST.
003300*----------------------------------------------------------------*
003400 01  CT-TRADER-VIEW REDEFINES CLEAN-TRANS-RECORD.
003500     05  FILLER                       PIC X(45).
003600     05  CTT-TRADER-ID                PIC X(08).
003700     05  FILLER                       PIC X(47).
