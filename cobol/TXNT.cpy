000100*----------------------------------------------------------------*
000200* TXNT  -  LINKAGE AREA PASSED BETWEEN TXNQUERY (DRIVER) AND
000300*          TXNQSEL (SELECTION ENGINE).  QT-QUERY-REQUEST CARRIES
000400*          THE LOOKUP KEY(S); IT IS REDEFINED THREE WAYS SO THE
000500*          SAME 48-BYTE AREA CAN HOLD A TICKER REQUEST, A
000600*          TIME-RANGE REQUEST OR A TRADER REQUEST.
000700*----------------------------------------------------------------*
000800 01  QT-QUERY-REQUEST.
000900     05  QT-QUERY-TYPE                PIC X(03).
001000         88  QT-BY-TICKER                  VALUE 'TKR'.
001100         88  QT-BY-RANGE                   VALUE 'RNG'.
001200         88  QT-BY-TRADER                  VALUE 'TRD'.
001300     05  QT-REQUEST-DATA               PIC X(40).
001400     05  FILLER                        PIC X(05).
001500 01  QT-TICKER-REQUEST REDEFINES QT-QUERY-REQUEST.
001600     05  QT-TKR-TYPE                   PIC X(03).
001700     05  QT-TKR-TICKER                 PIC X(08).
001800     05  FILLER                        PIC X(37).
001900 01  QT-RANGE-REQUEST REDEFINES QT-QUERY-REQUEST.
002000     05  QT-RNG-TYPE                   PIC X(03).
002100     05  QT-RNG-START                  PIC X(19).
002200     05  QT-RNG-END                    PIC X(19).
002300     05  FILLER                        PIC X(07).
002400 01  QT-TRADER-REQUEST REDEFINES QT-QUERY-REQUEST.
002500     05  QT-TRD-TYPE                   PIC X(03).
002600     05  QT-TRD-TRADER                  PIC X(08).
002700     05  FILLER                        PIC X(37).
002800*----------------------------------------------------------------*
002900 01  RECORD-TABLE-SIZE               PIC S9(05) USAGE COMP.
003000 01  RECORD-TABLE-INDEX              PIC S9(05) USAGE COMP.
003100 01  RECORD-TABLE.
003200     02  TBL-CLEAN-TRANS OCCURS 1 TO 500 TIMES
003300             DEPENDING ON RECORD-TABLE-SIZE.
003400         05  TBL-TIMESTAMP              PIC X(19).
003500         05  TBL-TICKER                 PIC X(08).
003600         05  TBL-ACTION                 PIC X(04).
003700         05  TBL-QUANTITY               PIC 9(07).
003800         05  TBL-PRICE                  PIC 9(05)V99.
003900         05  TBL-TRADER-ID              PIC X(08).
004000         05  TBL-TOTAL-VALUE            PIC 9(11)V99.
004100         05  TBL-TRADE-DATE             PIC X(10).
004200*----------------------------------------------------------------*
004300* STANDALONE WORK CONSTANT - THE 500-ROW RESULT-TABLE CEILING IS
004400* CARRIED HERE BY NAME SO TXNQSEL'S BOUNDS CHECK CITES THE LIMIT
004500* INSTEAD OF A BARE LITERAL.
004600*----------------------------------------------------------------*
004700 77  TXNT-MAX-RESULT-ROWS            PIC S9(05) USAGE COMP
004800                                          VALUE 500.
