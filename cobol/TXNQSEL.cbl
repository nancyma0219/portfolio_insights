000100*****************************************************************
000200* PROGRAM NAME:    TXNQSEL
000300* ORIGINAL AUTHOR: E. ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/11/94 E. ACKERMAN     CREATED - SUBPROGRAM CALLED BY TXNQUERY.
000900*                          SCANS CLEAN-TRANS ONE PASS PER REQUEST
001000*                          AND BUILDS THE MATCHING-RECORD TABLE.
001100* 06/03/96 E. ACKERMAN     RQ-0231 TICKER AND TRADER MATCHES NOW
001200*                          COMPARE ON THE ALREADY UPPER-CASED KEY
001300*                          TXNQUERY PASSES IN - NO CASE FOLDING
001400*                          DONE IN THIS PROGRAM.
001500* 11/30/98 E. ACKERMAN     RQ-0299 YEAR 2000 - RANGE COMPARE USES
001600*                          THE FULL 4-DIGIT-YEAR TIMESTAMP, NO
001700*                          2-DIGIT CENTURY ASSUMPTIONS.
001800* 08/03/02 R. FENWICK      RQ-0358 RESULT TABLE BOUNDED AT 500
001900*                          ENTRIES PER OPERATIONS REQUEST - ANY
002000*                          MATCHES BEYOND THE LIMIT ARE SKIPPED
002100*                          AND COUNTED ON THE CONSOLE.
002200* 04/14/04 R. FENWICK      RQ-0374 NON-MATCHING RECORDS NOW FALL
002300*                          OUT OF THE TEST/ADD RANGE AT 2200-EXIT
002400*                          INSTEAD OF A NESTED IF IN THE CALLER.
002500*                          WS-SKIPPED-COUNT IS NOW A STANDALONE
002600*                          77 LEVEL, AND THE CLEAN-TRANS RECORD
002700*                          LENGTH IS CARRIED AS A NAMED CONSTANT.
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  TXNQSEL.
003100 AUTHOR. E. ACKERMAN.
003200 INSTALLATION. COBOL DEVELOPMENT CENTER.
003300 DATE-WRITTEN. 02/11/94.
003400 DATE-COMPILED.
003500 SECURITY. NON-CONFIDENTIAL.
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-3081.
004000 OBJECT-COMPUTER. IBM-3081.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*****************************************************************
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CLEAN-TRANS-FILE ASSIGN TO CLNDD
004700       ORGANIZATION IS SEQUENTIAL
004800       FILE STATUS  IS CLEAN-TRANS-STATUS.
004900*****************************************************************
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  CLEAN-TRANS-FILE
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 100 CHARACTERS
005500     RECORDING MODE IS F.
005600     COPY TXNC.
005700*****************************************************************
005800 WORKING-STORAGE SECTION.
005900*---------------------------------------------------------------*
006000*    FILE STATUS AND SWITCHES
006100*---------------------------------------------------------------*
006200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006300     05  CLEAN-TRANS-STATUS          PIC X(02).
006400         88  CLEAN-TRANS-OK               VALUE '00'.
006500     05  EOF-SWITCH                  PIC X(01) VALUE 'N'.
006600         88  EOF                          VALUE 'Y'.
006700     05  MATCH-SWITCH                PIC X(01).
006800         88  RECORD-MATCHES               VALUE 'Y'.
006900     05  TABLE-FULL-SWITCH           PIC X(01) VALUE 'N'.
007000         88  TABLE-FULL                   VALUE 'Y'.
007100*---------------------------------------------------------------*
007200* STANDALONE WORK ITEMS - RUN COUNTER AND THE CLEAN-TRANS
007300* RECORD LENGTH, NAMED SO 2200-ADD-TO-RESULT-TABLE AND THE
007400* FD ABOVE DO NOT REPEAT A BARE LITERAL.
007500*---------------------------------------------------------------*
007600 77  WS-SKIPPED-COUNT                PIC S9(05) USAGE COMP
007700                                          VALUE ZERO.
007800 77  WS-CT-RECLEN                    PIC S9(03) USAGE COMP
007900                                          VALUE 100.
008000*****************************************************************
008100 LINKAGE SECTION.
008200*---------------------------------------------------------------*
008300*    QUERY REQUEST / SELECTION RESULT TABLE, PASSED BY TXNQUERY.
008400*---------------------------------------------------------------*
008500     COPY TXNT.
008600*****************************************************************
008700 PROCEDURE DIVISION USING QT-QUERY-REQUEST,
008800                           RECORD-TABLE-SIZE,
008900                           RECORD-TABLE-INDEX,
009000                           RECORD-TABLE.
009100*---------------------------------------------------------------*
009200 0000-MAIN-ROUTINE.
009300*---------------------------------------------------------------*
009400     PERFORM 1000-INITIALIZATION.
009500     PERFORM 2000-READ-CLEAN-RECORD
009600         UNTIL EOF.
009700     CLOSE CLEAN-TRANS-FILE.
009800     IF WS-SKIPPED-COUNT > ZERO
009900         DISPLAY 'TXNQSEL - RESULT TABLE FULL, '
010000             WS-SKIPPED-COUNT ' MATCHING RECORD(S) SKIPPED'
010100     END-IF.
010200     GOBACK.
010300*---------------------------------------------------------------*
010400 1000-INITIALIZATION.
010500*---------------------------------------------------------------*
010600     MOVE ZERO TO RECORD-TABLE-SIZE.
010700     OPEN INPUT CLEAN-TRANS-FILE.
010800     IF NOT CLEAN-TRANS-OK
010900         DISPLAY 'TXNQSEL - CANNOT OPEN CLEAN-TRANS, STATUS '
011000             CLEAN-TRANS-STATUS
011100         MOVE 'Y' TO EOF-SWITCH
011200     END-IF.
011300*---------------------------------------------------------------*
011400 2000-READ-CLEAN-RECORD.
011500*---------------------------------------------------------------*
011600     READ CLEAN-TRANS-FILE
011700         AT END
011800             MOVE 'Y' TO EOF-SWITCH
011900         NOT AT END
012000             PERFORM 2100-TEST-RECORD THRU 2200-EXIT
012100     END-READ.
012200*---------------------------------------------------------------*
012300*    TEST THE CURRENT CLEAN-TRANS RECORD AGAINST WHICHEVER
012400*    REQUEST TYPE IS ACTIVE ON QT-QUERY-REQUEST.  A RECORD THAT
012500*    DOES NOT MATCH DROPS STRAIGHT TO 2200-EXIT WITHOUT EVER
012600*    TOUCHING THE RESULT TABLE.
012700*---------------------------------------------------------------*
012800 2100-TEST-RECORD.
012900*---------------------------------------------------------------*
013000     MOVE 'N' TO MATCH-SWITCH.
013100     IF QT-BY-TICKER
013200         IF CT-TICKER = QT-TKR-TICKER
013300             MOVE 'Y' TO MATCH-SWITCH
013400         END-IF
013500     END-IF.
013600     IF QT-BY-RANGE
013700         IF CTB-TIMESTAMP NOT < QT-RNG-START
013800             AND CTB-TIMESTAMP NOT > QT-RNG-END
013900             MOVE 'Y' TO MATCH-SWITCH
014000         END-IF
014100     END-IF.
014200     IF QT-BY-TRADER
014300         IF CTT-TRADER-ID = QT-TRD-TRADER
014400             MOVE 'Y' TO MATCH-SWITCH
014500         END-IF
014600     END-IF.
014700     IF NOT RECORD-MATCHES
014800         GO TO 2200-EXIT
014900     END-IF.
015000*---------------------------------------------------------------*
015100*    APPEND THE MATCHING RECORD TO THE RESULT TABLE, UNLESS THE
015200*    500-ENTRY LIMIT HAS ALREADY BEEN REACHED.
015300*---------------------------------------------------------------*
015400 2200-ADD-TO-RESULT-TABLE.
015500*---------------------------------------------------------------*
015600     IF RECORD-TABLE-SIZE >= TXNT-MAX-RESULT-ROWS
015700         ADD 1 TO WS-SKIPPED-COUNT
015800     ELSE
015900         ADD 1 TO RECORD-TABLE-SIZE
016000         MOVE RECORD-TABLE-SIZE TO RECORD-TABLE-INDEX
016100         MOVE CT-TIMESTAMP
016200             TO TBL-TIMESTAMP(RECORD-TABLE-INDEX)
016300         MOVE CT-TICKER
016400             TO TBL-TICKER(RECORD-TABLE-INDEX)
016500         MOVE CT-ACTION
016600             TO TBL-ACTION(RECORD-TABLE-INDEX)
016700         MOVE CT-QUANTITY
016800             TO TBL-QUANTITY(RECORD-TABLE-INDEX)
016900         MOVE CT-PRICE
017000             TO TBL-PRICE(RECORD-TABLE-INDEX)
017100         MOVE CT-TRADER-ID
017200             TO TBL-TRADER-ID(RECORD-TABLE-INDEX)
017300         MOVE CT-TOTAL-VALUE
017400             TO TBL-TOTAL-VALUE(RECORD-TABLE-INDEX)
017500         MOVE CT-TRADE-DATE
017600             TO TBL-TRADE-DATE(RECORD-TABLE-INDEX)
017700     END-IF.
017800*---------------------------------------------------------------*
017900 2200-EXIT.
018000*---------------------------------------------------------------*
018100     EXIT.
