000100*----------------------------------------------------------------*
000200* TXNFORM  -  DISPLAY-EDITED FORM OF THE CLEANED TRANSACTION
000300*             RECORD, USED BY TXNQUERY TO BUILD A QUERY-OUT LINE.
000400*----------------------------------------------------------------*
000500 01  FORMAT-CLEAN-TRANS.
000600     05  FT-TIMESTAMP                PIC X(19).
000700     05  FILLER                       PIC X(01)  VALUE SPACE.
000800     05  FT-TICKER                    PIC X(08).
000900     05  FILLER                       PIC X(01)  VALUE SPACE.
001000     05  FT-ACTION                    PIC X(04).
001100     05  FILLER                       PIC X(01)  VALUE SPACE.
001200     05  FT-QUANTITY                  PIC ZZZ,ZZ9.
001300     05  FILLER                       PIC X(01)  VALUE SPACE.
001400     05  FT-PRICE                     PIC ZZ,ZZ9.99.
001500     05  FILLER                       PIC X(01)  VALUE SPACE.
001600     05  FT-TRADER-ID                 PIC X(08).
001700     05  FILLER                       PIC X(01)  VALUE SPACE.
001800     05  FT-TOTAL-VALUE                PIC ZZZ,ZZZ,ZZ9.99.
001900     05  FILLER                       PIC X(01)  VALUE SPACE.
002000     05  FT-TRADE-DATE                PIC X(10).
002100     05  FILLER                       PIC X(03)  VALUE SPACE.
002200*----------------------------------------------------------------*
002300* STANDALONE WORK CONSTANT - THE FIXED WIDTH OF THE DISPLAY LINE
002400* BUILT ABOVE, CARRIED BY NAME FOR THE BENEFIT OF WHOEVER NEXT
002500* HAS TO CHANGE QUERY-OUT-LINE'S RECORD LAYOUT.
002600*----------------------------------------------------------------*
002700 77  FT-LINE-LENGTH                  PIC S9(03) USAGE COMP
002800                                          VALUE 86.
