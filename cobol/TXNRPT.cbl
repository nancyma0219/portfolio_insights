000100*****************************************************************
000200* PROGRAM NAME:    TXNRPT
000300* ORIGINAL AUTHOR: E. ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/09/92 E. ACKERMAN     CREATED - CALLED BY TXNANLYZ TO PRINT
000900*                          THE RUN STATISTICS AND SUMMARY BLOCKS
001000*                          OF INSIGHT-RPT.
001100* 10/02/93 E. ACKERMAN     RQ-0121 ADD TOP-N TICKER/TRADER/DAY
001200*                          SECTIONS (ANALYTICS SUMMARY BLOCK).
001300* 03/15/96 E. ACKERMAN     RQ-0230 ADD THE DETERMINISTIC INSIGHTS
001400*                          NARRATIVE - KEY PATTERNS, CONCENTRATION,
001500*                          SPIKE HEURISTIC, FOLLOW-UPS.
001600* 11/30/98 E. ACKERMAN     RQ-0299 YEAR 2000 - NO 2-DIGIT YEAR
001700*                          ASSUMPTIONS IN THE DATE-RANGE LINE.
001800* 05/21/99 R. FENWICK      RQ-0312 PRINT RUN/CLEAN STATISTICS
001900*                          FROM TXNCLEAN'S CONTROL-TOTAL RECORD.
002000* 02/11/03 R. FENWICK      RQ-0366 SPIKE RATIO AND CONCENTRATION
002100*                          SHARE NOW COMPUTED TO 4 DECIMAL PLACES
002200*                          BEFORE ROUNDING FOR DISPLAY.
002300* 03/02/04 R. FENWICK      RQ-0371 EVERY PRINTED LINE REBUILT AS A
002400*                          FIXED DETAIL-LINE RECORD WITH THE
002500*                          WORDING CARRIED AS FILLER - DROPS ALL
002600*                          THE STRING STATEMENTS THAT USED TO
002700*                          ASSEMBLE THEM.
002800* 04/15/04 R. FENWICK      RQ-0376 THE FOUR PRINT-SECTION CALLS IN
002900*                          0000-MAIN-ROUTINE COLLAPSED TO ONE
003000*                          PERFORM ... THRU 5000-EXIT RANGE.  A
003100*                          ZERO-TRANSACTION RUN NOW SKIPS THE
003200*                          NARRATIVE SUB-SECTIONS VIA GO TO
003300*                          5000-EXIT INSTEAD OF PRINTING THEM
003400*                          AGAINST EMPTY TABLES.  THE SORT-PASS
003500*                          INDEXES, TOP-N CUTOFF, PRINT COUNTER AND
003600*                          NET-POSITION COUNT ARE NOW STANDALONE 77
003700*                          LEVELS.
003800*****************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.  TXNRPT.
004100 AUTHOR. E. ACKERMAN.
004200 INSTALLATION. COBOL DEVELOPMENT CENTER.
004300 DATE-WRITTEN. 04/09/92.
004400 DATE-COMPILED.
004500 SECURITY. NON-CONFIDENTIAL.
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-3081.
005000 OBJECT-COMPUTER. IBM-3081.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*****************************************************************
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT INSIGHT-RPT-FILE ASSIGN TO RPTDD
005700       ORGANIZATION IS LINE SEQUENTIAL
005800       FILE STATUS  IS INSIGHT-RPT-STATUS.
005900*****************************************************************
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  INSIGHT-RPT-FILE
006300     LABEL RECORDS ARE STANDARD.
006400 01  INSIGHT-RPT-LINE                PIC X(132).
006500*****************************************************************
006600 WORKING-STORAGE SECTION.
006700*---------------------------------------------------------------*
006800*    FILE STATUS AND MISCELLANEOUS SWITCHES
006900*---------------------------------------------------------------*
007000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007100     05  INSIGHT-RPT-STATUS          PIC X(02).
007200         88  INSIGHT-RPT-OK                VALUE '00'.
007300*---------------------------------------------------------------*
007400* STANDALONE WORK ITEMS - THE SELECTION-SORT INDEXES SHARED BY
007500* ALL FOUR SORT PASSES BELOW, THE TOP-N CUTOFF FOR THE
007600* CONCENTRATION NARRATIVE, AND THE HEADING PRINT-LINE COUNTER.
007700*---------------------------------------------------------------*
007800 77  WS-SORT-IDX-A                    PIC S9(03) USAGE COMP.
007900 77  WS-SORT-IDX-B                    PIC S9(03) USAGE COMP.
008000 77  WS-SORT-LOW                      PIC S9(03) USAGE COMP.
008100 77  WS-TOP-N                         PIC S9(02) USAGE COMP
008200                                           VALUE 5.
008300 77  WS-PRINT-COUNT                   PIC S9(02) USAGE COMP.
008400*---------------------------------------------------------------*
008500*    PRINT LINE COMPOSE AREA - REUSED FOR EVERY REPORT SECTION.
008600*---------------------------------------------------------------*
008700 01  WS-COMPOSE-AREA                  PIC X(132).
008800 01  WC-TWO-COLUMN REDEFINES WS-COMPOSE-AREA.
008900     05  WC2-LABEL                    PIC X(40).
009000     05  WC2-VALUE                    PIC X(92).
009100 01  WC-THREE-COLUMN REDEFINES WS-COMPOSE-AREA.
009200     05  WC3-COL1                     PIC X(44).
009300     05  WC3-COL2                     PIC X(44).
009400     05  WC3-COL3                     PIC X(44).
009500 01  WC-HEADING-AREA REDEFINES WS-COMPOSE-AREA.
009600     05  WCH-TEXT                     PIC X(60).
009700     05  FILLER                       PIC X(72).
009800*---------------------------------------------------------------*
009900*    SEPARATE COPY OF THE TICKER TABLE SORTED BY NET POSITION -
010000*    KEPT APART FROM THE VOLUME-SORTED COPY TXNANLYZ PASSED IN.
010100*---------------------------------------------------------------*
010200* STANDALONE WORK ITEM - HOW MANY ENTRIES OF THE NET-POSITION
010300* TABLE BELOW ARE ACTUALLY IN USE.
010400*---------------------------------------------------------------*
010500 77  WS-NETPOS-COUNT                  PIC S9(03) USAGE COMP.
010600 01  WS-NETPOS-TABLE.
010700     02  WS-NETPOS-ENTRY OCCURS 100 TIMES
010800            INDEXED BY WS-NETPOS-IDX.
010900         05  WS-NP-TICKER             PIC X(08).
011000         05  WS-NP-NET-POSITION       PIC S9(09) USAGE COMP.
011100*---------------------------------------------------------------*
011200*    EDITED DISPLAY FIELDS
011300*---------------------------------------------------------------*
011400 01  WS-EDITED-FIELDS.
011500     05  ED-MONEY-13                  PIC $Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
011600     05  ED-SHARES-9                  PIC ZZZ,ZZZ,ZZ9.
011700     05  ED-COUNT-7                   PIC ZZZ,ZZ9.
011800     05  ED-PERCENT-1                 PIC ZZ9.9.
011900*---------------------------------------------------------------*
012000*    RATIO WORK FIELDS - DIVISIONS CARRY 4 DECIMAL PLACES BEFORE
012100*    ROUNDING TO THE 1-DECIMAL DISPLAY PRECISION.
012200*---------------------------------------------------------------*
012300 01  WS-RATIO-WORK.
012400     05  WR-BUY-SELL-TOTAL            PIC S9(08) USAGE COMP.
012500     05  WR-BUY-RATIO-RAW             PIC S9(03)V9999.
012600     05  WR-BUY-RATIO-DISP            PIC S9(03)V9.
012700     05  WR-CONC-SUM-TOP3             PIC S9(13)V99.
012800     05  WR-CONC-RATIO-RAW            PIC S9(03)V9999.
012900     05  WR-CONC-RATIO-DISP           PIC S9(03)V9.
013000     05  WR-SPIKE-RATIO-RAW           PIC S9(05)V9999.
013100     05  WR-SPIKE-RATIO-DISP          PIC S9(05)V9.
013200     05  WR-MEDIAN-VOLUME             PIC S9(13)V99.
013300*---------------------------------------------------------------*
013400*    FIXED DETAIL-LINE LAYOUTS FOR EVERY PRINTED LINE THAT
013500*    CARRIES A RUN-TIME VALUE - THE WORDING IS FILLER, BAKED IN
013600*    AT LOAD TIME, AND ONLY THE NAMED FIELD BELOW IT IS MOVED.
013700*---------------------------------------------------------------*
013800 01  DL2010-RECORDS-READ.
013900     05  FILLER                  PIC X(29)
014000         VALUE 'RECORDS READ . . . . . . . . '.
014100     05  DL2010-VALUE             PIC X(07).
014200     05  FILLER                  PIC X(24).
014300 01  DL2020-DROPPED-MISSING.
014400     05  FILLER                  PIC X(31)
014500         VALUE 'DROPPED - MISSING/UNPARSEABLE  '.
014600     05  DL2020-VALUE             PIC X(07).
014700     05  FILLER                  PIC X(22).
014800 01  DL2030-DROPPED-ACTION.
014900     05  FILLER                  PIC X(31)
015000         VALUE 'DROPPED - INVALID ACTION . . . '.
015100     05  DL2030-VALUE             PIC X(07).
015200     05  FILLER                  PIC X(22).
015300 01  DL2040-DROPPED-NONPOS.
015400     05  FILLER                  PIC X(31)
015500         VALUE 'DROPPED - NON-POSITIVE QTY/PRC '.
015600     05  DL2040-VALUE             PIC X(07).
015700     05  FILLER                  PIC X(22).
015800 01  DL2050-FINAL-COUNT.
015900     05  FILLER                  PIC X(31)
016000         VALUE 'FINAL CLEANED COUNT. . . . . . '.
016100     05  DL2050-VALUE             PIC X(07).
016200     05  FILLER                  PIC X(22).
016300 01  DL3010-TOTAL-TRANSACTIONS.
016400     05  FILLER                  PIC X(31)
016500         VALUE 'TOTAL TRANSACTIONS . . . . . . '.
016600     05  DL3010-VALUE             PIC X(07).
016700     05  FILLER                  PIC X(22).
016800 01  DL3020-TOTAL-VOLUME.
016900     05  FILLER                  PIC X(32)
017000         VALUE 'TOTAL VOLUME. . . . . . . . . . '.
017100     05  DL3020-VALUE             PIC X(21).
017200     05  FILLER                  PIC X(07).
017300 01  DL3030-UNIQUE-TICKERS.
017400     05  FILLER                  PIC X(32)
017500         VALUE 'UNIQUE TICKERS. . . . . . . . . '.
017600     05  DL3030-VALUE             PIC X(07).
017700     05  FILLER                  PIC X(21).
017800 01  DL3040-UNIQUE-TRADERS.
017900     05  FILLER                  PIC X(32)
018000         VALUE 'UNIQUE TRADERS. . . . . . . . . '.
018100     05  DL3040-VALUE             PIC X(07).
018200     05  FILLER                  PIC X(21).
018300*---------------------------------------------------------------*
018400*    DATE-RANGE LINE RUNS LONGER THAN THE 60-BYTE PRINT AREA
018500*    SO THE SECOND TIMESTAMP IS CARRIED ONLY 5 BYTES WIDE -
018600*    THE SAME POINT WHERE THE OLD STRING BUILD RAN OUT OF ROOM.
018700*---------------------------------------------------------------*
018800 01  DL3050-DATE-RANGE.
018900     05  FILLER                  PIC X(32)
019000         VALUE 'DATE RANGE. . . . . . . . . . . '.
019100     05  DL3050-MIN-TS            PIC X(19).
019200     05  FILLER                  PIC X(04) VALUE ' TO '.
019300     05  DL3050-MAX-TS            PIC X(05).
019400 01  DL3060-TOP-TICKER.
019500     05  FILLER                  PIC X(32)
019600         VALUE 'TOP TICKER BY VOLUME. . . . . . '.
019700     05  DL3060-VALUE             PIC X(08).
019800     05  FILLER                  PIC X(20).
019900 01  DL3070-TOP-TRADER.
020000     05  FILLER                  PIC X(32)
020100         VALUE 'MOST ACTIVE TRADER. . . . . . . '.
020200     05  DL3070-VALUE             PIC X(08).
020300     05  FILLER                  PIC X(20).
020400 01  DL4010-TRANSACTIONS.
020500     05  FILLER                  PIC X(32)
020600         VALUE '  TRANSACTIONS. . . . . . . . . '.
020700     05  DL4010-VALUE             PIC X(07).
020800     05  FILLER                  PIC X(21).
020900 01  DL4020-VOLUME.
021000     05  FILLER                  PIC X(32)
021100         VALUE '  TOTAL VOLUME. . . . . . . . . '.
021200     05  DL4020-VALUE             PIC X(21).
021300     05  FILLER                  PIC X(07).
021400 01  DL4030-BUY-COUNT.
021500     05  FILLER                  PIC X(32)
021600         VALUE '  BUY . . . . . . . . . . . . . '.
021700     05  DL4030-VALUE             PIC X(07).
021800     05  FILLER                  PIC X(21).
021900 01  DL4040-SELL-COUNT.
022000     05  FILLER                  PIC X(32)
022100         VALUE '  SELL. . . . . . . . . . . . . '.
022200     05  DL4040-VALUE             PIC X(07).
022300     05  FILLER                  PIC X(21).
022400*---------------------------------------------------------------*
022500*    TICKER/TRADER/DAY DETAIL LINES RUN TO THE EDGE OF THE
022600*    60-BYTE PRINT AREA - THE MONEY FIELD IS CARRIED ONLY AS
022700*    WIDE AS THE LINE HAS ROOM FOR, THE SAME POINT WHERE THE
022800*    OLD STRING BUILD RAN OUT OF ROOM.
022900 01  DL4110-TOP-TICKER-LINE.
023000     05  FILLER                  PIC X(02) VALUE '  '.
023100     05  DL4110-TICKER            PIC X(08).
023200     05  FILLER                  PIC X(31)
023300         VALUE ' . . . . . . . . . . . . . . . '.
023400     05  DL4110-VOLUME            PIC X(19).
023500 01  DL4210-TOP-NETPOS-LINE.
023600     05  FILLER                  PIC X(02) VALUE '  '.
023700     05  DL4210-TICKER            PIC X(08).
023800     05  FILLER                  PIC X(31)
023900         VALUE ' . . . . . . . . . . . . . . . '.
024000     05  DL4210-NET-POSITION      PIC X(11).
024100     05  FILLER                  PIC X(08).
024200 01  DL4310-TOP-TRADER-LINE.
024300     05  FILLER                  PIC X(02) VALUE '  '.
024400     05  DL4310-TRADER            PIC X(08).
024500     05  FILLER                  PIC X(07) VALUE ' COUNT '.
024600     05  DL4310-COUNT             PIC X(07).
024700     05  FILLER                  PIC X(02) VALUE '  '.
024800     05  DL4310-VOLUME            PIC X(21).
024900     05  FILLER                  PIC X(13).
025000 01  DL4410-TOP-DAY-LINE.
025100     05  FILLER                  PIC X(02) VALUE '  '.
025200     05  DL4410-TRADE-DATE        PIC X(10).
025300     05  FILLER                  PIC X(31)
025400         VALUE ' . . . . . . . . . . . . . . . '.
025500     05  DL4410-VOLUME            PIC X(17).
025600 01  DL5110-TOTAL-TRANSACTIONS.
025700     05  FILLER                  PIC X(22)
025800         VALUE '- TOTAL TRANSACTIONS: '.
025900     05  DL5110-VALUE             PIC X(07).
026000     05  FILLER                  PIC X(31).
026100 01  DL5120-TOTAL-NOTIONAL.
026200     05  FILLER                  PIC X(18)
026300         VALUE '- TOTAL NOTIONAL: '.
026400     05  DL5120-VALUE             PIC X(21).
026500     05  FILLER                  PIC X(21).
026600 01  DL5130-BUY-SELL-LINE-1.
026700     05  FILLER                  PIC X(20)
026800         VALUE '- BUY/SELL MIX: BUY '.
026900     05  DL5130-BUY-COUNT         PIC X(07).
027000     05  FILLER                  PIC X(33).
027100 01  DL5140-BUY-SELL-LINE-2.
027200     05  FILLER                  PIC X(07) VALUE '  SELL '.
027300     05  DL5140-SELL-COUNT        PIC X(07).
027400     05  FILLER                  PIC X(13) VALUE ' - BUY RATIO '.
027500     05  DL5140-RATIO             PIC X(05).
027600     05  FILLER                  PIC X(01) VALUE '%'.
027700     05  FILLER                  PIC X(27).
027800 01  DL5210-CONCENTRATION.
027900     05  FILLER                  PIC X(34)
028000         VALUE '- CONCENTRATION (TOP 3 OF TOTAL): '.
028100     05  DL5210-VALUE             PIC X(05).
028200     05  FILLER                  PIC X(01) VALUE '%'.
028300     05  FILLER                  PIC X(20).
028400 01  DL5220-TOP3-TICKER-LINE.
028500     05  FILLER                  PIC X(02) VALUE '- '.
028600     05  DL5220-TICKER            PIC X(08).
028700     05  FILLER                  PIC X(31)
028800         VALUE ' . . . . . . . . . . . . . . . '.
028900     05  DL5220-VOLUME            PIC X(19).
029000 01  DL5230-TOP3-NETPOS-LINE.
029100     05  FILLER                  PIC X(02) VALUE '- '.
029200     05  DL5230-TICKER            PIC X(08).
029300     05  FILLER                  PIC X(31)
029400         VALUE ' . . . . . . . . . . . . . . . '.
029500     05  DL5230-NET-POSITION      PIC X(11).
029600     05  FILLER                  PIC X(08).
029700 01  DL5310-SPIKE-LINE.
029800     05  FILLER                  PIC X(11) VALUE '- SPIKE ON '.
029900     05  DL5310-TRADE-DATE        PIC X(10).
030000     05  FILLER                  PIC X(13) VALUE ' - VOLUME IS '.
030100     05  DL5310-RATIO             PIC X(05).
030200     05  FILLER                  PIC X(16) VALUE 'X THE MEDIAN DAY'.
030300     05  FILLER                  PIC X(05).
030400 01  DL5320-ACTIVE-TRADER-LINE.
030500     05  FILLER                  PIC X(22)
030600         VALUE '- MOST ACTIVE TRADER: '.
030700     05  DL5320-TRADER            PIC X(08).
030800     05  FILLER                  PIC X(02) VALUE ' ('.
030900     05  DL5320-COUNT             PIC X(07).
031000     05  FILLER                  PIC X(08) VALUE ' TRADES)'.
031100     05  FILLER                  PIC X(13).
031200*****************************************************************
031300 LINKAGE SECTION.
031400     COPY TXNAGG.
031500*****************************************************************
031600 PROCEDURE DIVISION USING AGG-CLEAN-STATISTICS,
031700                           AGG-OVERALL-TOTALS,
031800                           AGG-TICKER-COUNT, AGG-TICKER-TABLE,
031900                           AGG-TRADER-COUNT, AGG-TRADER-TABLE,
032000                           AGG-DAY-COUNT, AGG-DAY-TABLE.
032100*---------------------------------------------------------------*
032200 0000-MAIN-ROUTINE.
032300*---------------------------------------------------------------*
032400     PERFORM 1000-INITIALIZATION.
032500     PERFORM 1100-COPY-NETPOS-TABLE.
032600     PERFORM 1200-SORT-TICKERS-BY-VOLUME.
032700     PERFORM 1300-SORT-NETPOS-TABLE.
032800     PERFORM 1400-SORT-TRADERS-BY-COUNT.
032900     PERFORM 1500-SORT-DAYS-BY-VOLUME.
033000     PERFORM 2000-PRINT-RUN-STATISTICS THRU 5000-EXIT.
033100     CLOSE INSIGHT-RPT-FILE.
033200     GOBACK.
033300*---------------------------------------------------------------*
033400 1000-INITIALIZATION.
033500*---------------------------------------------------------------*
033600     OPEN OUTPUT INSIGHT-RPT-FILE.
033700     IF NOT INSIGHT-RPT-OK
033800         DISPLAY 'TXNRPT - CANNOT OPEN INSIGHT-RPT, STATUS '
033900             INSIGHT-RPT-STATUS
034000     END-IF.
034100*---------------------------------------------------------------*
034200 1100-COPY-NETPOS-TABLE.
034300*---------------------------------------------------------------*
034400     MOVE AGG-TICKER-COUNT TO WS-NETPOS-COUNT.
034500     PERFORM 1110-COPY-ONE-ENTRY
034600         VARYING WS-NETPOS-IDX FROM 1 BY 1
034700         UNTIL WS-NETPOS-IDX > WS-NETPOS-COUNT.
034800*---------------------------------------------------------------*
034900 1110-COPY-ONE-ENTRY.
035000*---------------------------------------------------------------*
035100     SET AGG-TICKER-IDX TO WS-NETPOS-IDX.
035200     MOVE AGT-TICKER(AGG-TICKER-IDX)
035300         TO WS-NP-TICKER(WS-NETPOS-IDX).
035400     MOVE AGT-NET-POSITION(AGG-TICKER-IDX)
035500         TO WS-NP-NET-POSITION(WS-NETPOS-IDX).
035600*---------------------------------------------------------------*
035700*    SELECTION SORT, DESCENDING, OF THE TICKER TABLE BY NOTIONAL
035800*    VOLUME - TABLE IS BOUNDED AT 100 ENTRIES SO A SIMPLE
035900*    EXCHANGE SORT IS ADEQUATE.
036000*---------------------------------------------------------------*
036100 1200-SORT-TICKERS-BY-VOLUME.
036200*---------------------------------------------------------------*
036300     PERFORM 1210-OUTER-PASS
036400         VARYING WS-SORT-IDX-A FROM 1 BY 1
036500         UNTIL WS-SORT-IDX-A >= AGG-TICKER-COUNT.
036600*---------------------------------------------------------------*
036700 1210-OUTER-PASS.
036800*---------------------------------------------------------------*
036900     MOVE WS-SORT-IDX-A TO WS-SORT-LOW.
037000     PERFORM 1220-INNER-PASS
037100         VARYING WS-SORT-IDX-B FROM WS-SORT-IDX-A BY 1
037200         UNTIL WS-SORT-IDX-B > AGG-TICKER-COUNT.
037300     IF WS-SORT-LOW NOT = WS-SORT-IDX-A
037400         PERFORM 1230-SWAP-TICKER-ENTRIES
037500     END-IF.
037600*---------------------------------------------------------------*
037700 1220-INNER-PASS.
037800*---------------------------------------------------------------*
037900     IF AGT-NOTIONAL-VOLUME(WS-SORT-IDX-B) >
038000         AGT-NOTIONAL-VOLUME(WS-SORT-LOW)
038100         MOVE WS-SORT-IDX-B TO WS-SORT-LOW
038200     END-IF.
038300*---------------------------------------------------------------*
038400 1230-SWAP-TICKER-ENTRIES.
038500*---------------------------------------------------------------*
038600     MOVE AGG-TICKER-ENTRY(WS-SORT-IDX-A) TO WS-COMPOSE-AREA(1:39).
038700     MOVE AGG-TICKER-ENTRY(WS-SORT-LOW) TO
038800         AGG-TICKER-ENTRY(WS-SORT-IDX-A).
038900     MOVE WS-COMPOSE-AREA(1:39) TO AGG-TICKER-ENTRY(WS-SORT-LOW).
039000*---------------------------------------------------------------*
039100*    SELECTION SORT, DESCENDING, OF THE NET-POSITION COPY.
039200*---------------------------------------------------------------*
039300 1300-SORT-NETPOS-TABLE.
039400*---------------------------------------------------------------*
039500     PERFORM 1310-OUTER-PASS
039600         VARYING WS-SORT-IDX-A FROM 1 BY 1
039700         UNTIL WS-SORT-IDX-A >= WS-NETPOS-COUNT.
039800*---------------------------------------------------------------*
039900 1310-OUTER-PASS.
040000*---------------------------------------------------------------*
040100     MOVE WS-SORT-IDX-A TO WS-SORT-LOW.
040200     PERFORM 1320-INNER-PASS
040300         VARYING WS-SORT-IDX-B FROM WS-SORT-IDX-A BY 1
040400         UNTIL WS-SORT-IDX-B > WS-NETPOS-COUNT.
040500     IF WS-SORT-LOW NOT = WS-SORT-IDX-A
040600         PERFORM 1330-SWAP-NETPOS-ENTRIES
040700     END-IF.
040800*---------------------------------------------------------------*
040900 1320-INNER-PASS.
041000*---------------------------------------------------------------*
041100     IF WS-NP-NET-POSITION(WS-SORT-IDX-B) >
041200         WS-NP-NET-POSITION(WS-SORT-LOW)
041300         MOVE WS-SORT-IDX-B TO WS-SORT-LOW
041400     END-IF.
041500*---------------------------------------------------------------*
041600 1330-SWAP-NETPOS-ENTRIES.
041700*---------------------------------------------------------------*
041800     MOVE WS-NETPOS-ENTRY(WS-SORT-IDX-A) TO WS-COMPOSE-AREA(1:12).
041900     MOVE WS-NETPOS-ENTRY(WS-SORT-LOW) TO
042000         WS-NETPOS-ENTRY(WS-SORT-IDX-A).
042100     MOVE WS-COMPOSE-AREA(1:12) TO WS-NETPOS-ENTRY(WS-SORT-LOW).
042200*---------------------------------------------------------------*
042300*    SELECTION SORT, DESCENDING, OF THE TRADER TABLE BY COUNT.
042400*---------------------------------------------------------------*
042500 1400-SORT-TRADERS-BY-COUNT.
042600*---------------------------------------------------------------*
042700     PERFORM 1410-OUTER-PASS
042800         VARYING WS-SORT-IDX-A FROM 1 BY 1
042900         UNTIL WS-SORT-IDX-A >= AGG-TRADER-COUNT.
043000*---------------------------------------------------------------*
043100 1410-OUTER-PASS.
043200*---------------------------------------------------------------*
043300     MOVE WS-SORT-IDX-A TO WS-SORT-LOW.
043400     PERFORM 1420-INNER-PASS
043500         VARYING WS-SORT-IDX-B FROM WS-SORT-IDX-A BY 1
043600         UNTIL WS-SORT-IDX-B > AGG-TRADER-COUNT.
043700     IF WS-SORT-LOW NOT = WS-SORT-IDX-A
043800         PERFORM 1430-SWAP-TRADER-ENTRIES
043900     END-IF.
044000*---------------------------------------------------------------*
044100 1420-INNER-PASS.
044200*---------------------------------------------------------------*
044300     IF AGR-TXN-COUNT(WS-SORT-IDX-B) >
044400         AGR-TXN-COUNT(WS-SORT-LOW)
044500         MOVE WS-SORT-IDX-B TO WS-SORT-LOW
044600     END-IF.
044700*---------------------------------------------------------------*
044800 1430-SWAP-TRADER-ENTRIES.
044900*---------------------------------------------------------------*
045000     MOVE AGG-TRADER-ENTRY(WS-SORT-IDX-A) TO WS-COMPOSE-AREA(1:31).
045100     MOVE AGG-TRADER-ENTRY(WS-SORT-LOW) TO
045200         AGG-TRADER-ENTRY(WS-SORT-IDX-A).
045300     MOVE WS-COMPOSE-AREA(1:31) TO AGG-TRADER-ENTRY(WS-SORT-LOW).
045400*---------------------------------------------------------------*
045500*    SELECTION SORT, DESCENDING, OF THE DAY TABLE BY NOTIONAL.
045600*---------------------------------------------------------------*
045700 1500-SORT-DAYS-BY-VOLUME.
045800*---------------------------------------------------------------*
045900     PERFORM 1510-OUTER-PASS
046000         VARYING WS-SORT-IDX-A FROM 1 BY 1
046100         UNTIL WS-SORT-IDX-A >= AGG-DAY-COUNT.
046200*---------------------------------------------------------------*
046300 1510-OUTER-PASS.
046400*---------------------------------------------------------------*
046500     MOVE WS-SORT-IDX-A TO WS-SORT-LOW.
046600     PERFORM 1520-INNER-PASS
046700         VARYING WS-SORT-IDX-B FROM WS-SORT-IDX-A BY 1
046800         UNTIL WS-SORT-IDX-B > AGG-DAY-COUNT.
046900     IF WS-SORT-LOW NOT = WS-SORT-IDX-A
047000         PERFORM 1530-SWAP-DAY-ENTRIES
047100     END-IF.
047200*---------------------------------------------------------------*
047300 1520-INNER-PASS.
047400*---------------------------------------------------------------*
047500     IF AGD-DAILY-NOTIONAL(WS-SORT-IDX-B) >
047600         AGD-DAILY-NOTIONAL(WS-SORT-LOW)
047700         MOVE WS-SORT-IDX-B TO WS-SORT-LOW
047800     END-IF.
047900*---------------------------------------------------------------*
048000 1530-SWAP-DAY-ENTRIES.
048100*---------------------------------------------------------------*
048200     MOVE AGG-DAY-ENTRY(WS-SORT-IDX-A) TO WS-COMPOSE-AREA(1:29).
048300     MOVE AGG-DAY-ENTRY(WS-SORT-LOW) TO
048400         AGG-DAY-ENTRY(WS-SORT-IDX-A).
048500     MOVE WS-COMPOSE-AREA(1:29) TO AGG-DAY-ENTRY(WS-SORT-LOW).
048600*---------------------------------------------------------------*
048700*    REPORT SECTION 1 - RUN/CLEAN STATISTICS
048800*---------------------------------------------------------------*
048900 2000-PRINT-RUN-STATISTICS.
049000*---------------------------------------------------------------*
049100     MOVE 'RUN / CLEAN STATISTICS' TO WCH-TEXT.
049200     PERFORM 8000-WRITE-HEADING.
049300     MOVE AGS-RECORDS-READ TO ED-COUNT-7.
049400     MOVE ED-COUNT-7 TO DL2010-VALUE.
049500     MOVE DL2010-RECORDS-READ TO WCH-TEXT.
049600     PERFORM 8010-WRITE-HEADING-TEXT.
049700     MOVE AGS-DROPPED-MISSING TO ED-COUNT-7.
049800     MOVE ED-COUNT-7 TO DL2020-VALUE.
049900     MOVE DL2020-DROPPED-MISSING TO WCH-TEXT.
050000     PERFORM 8010-WRITE-HEADING-TEXT.
050100     MOVE AGS-DROPPED-ACTION TO ED-COUNT-7.
050200     MOVE ED-COUNT-7 TO DL2030-VALUE.
050300     MOVE DL2030-DROPPED-ACTION TO WCH-TEXT.
050400     PERFORM 8010-WRITE-HEADING-TEXT.
050500     MOVE AGS-DROPPED-NONPOSITIVE TO ED-COUNT-7.
050600     MOVE ED-COUNT-7 TO DL2040-VALUE.
050700     MOVE DL2040-DROPPED-NONPOS TO WCH-TEXT.
050800     PERFORM 8010-WRITE-HEADING-TEXT.
050900     MOVE AGS-FINAL-COUNT TO ED-COUNT-7.
051000     MOVE ED-COUNT-7 TO DL2050-VALUE.
051100     MOVE DL2050-FINAL-COUNT TO WCH-TEXT.
051200     PERFORM 8010-WRITE-HEADING-TEXT.
051300     PERFORM 8020-WRITE-BLANK-LINE.
051400*---------------------------------------------------------------*
051500*    REPORT SECTION 2 - TXNSUMM SUMMARY STATISTICS
051600*---------------------------------------------------------------*
051700 3000-PRINT-SUMMARY-STATS.
051800*---------------------------------------------------------------*
051900     MOVE 'SUMMARY STATISTICS' TO WCH-TEXT.
052000     PERFORM 8000-WRITE-HEADING.
052100     MOVE AGO-TOTAL-TRANSACTIONS TO ED-COUNT-7.
052200     MOVE ED-COUNT-7 TO DL3010-VALUE.
052300     MOVE DL3010-TOTAL-TRANSACTIONS TO WCH-TEXT.
052400     PERFORM 8010-WRITE-HEADING-TEXT.
052500     MOVE AGO-TOTAL-VOLUME TO ED-MONEY-13.
052600     MOVE ED-MONEY-13 TO DL3020-VALUE.
052700     MOVE DL3020-TOTAL-VOLUME TO WCH-TEXT.
052800     PERFORM 8010-WRITE-HEADING-TEXT.
052900     MOVE AGO-UNIQUE-TICKERS TO ED-COUNT-7.
053000     MOVE ED-COUNT-7 TO DL3030-VALUE.
053100     MOVE DL3030-UNIQUE-TICKERS TO WCH-TEXT.
053200     PERFORM 8010-WRITE-HEADING-TEXT.
053300     MOVE AGO-UNIQUE-TRADERS TO ED-COUNT-7.
053400     MOVE ED-COUNT-7 TO DL3040-VALUE.
053500     MOVE DL3040-UNIQUE-TRADERS TO WCH-TEXT.
053600     PERFORM 8010-WRITE-HEADING-TEXT.
053700     IF AGO-TOTAL-TRANSACTIONS = ZERO
053800         MOVE 'DATE RANGE. . . . . . . . . . . N/A'
053900             TO WCH-TEXT
054000     ELSE
054100         MOVE AGO-MIN-TIMESTAMP TO DL3050-MIN-TS
054200         MOVE AGO-MAX-TIMESTAMP TO DL3050-MAX-TS
054300         MOVE DL3050-DATE-RANGE TO WCH-TEXT
054400     END-IF.
054500     PERFORM 8010-WRITE-HEADING-TEXT.
054600     IF AGO-TOTAL-TRANSACTIONS = ZERO
054700         MOVE 'TOP TICKER BY VOLUME. . . . . . N/A'
054800             TO WCH-TEXT
054900     ELSE
055000         SET AGG-TICKER-IDX TO 1
055100         MOVE AGT-TICKER(AGG-TICKER-IDX) TO DL3060-VALUE
055200         MOVE DL3060-TOP-TICKER TO WCH-TEXT
055300     END-IF.
055400     PERFORM 8010-WRITE-HEADING-TEXT.
055500     IF AGG-TRADER-COUNT = ZERO
055600         MOVE 'MOST ACTIVE TRADER. . . . . . . N/A'
055700             TO WCH-TEXT
055800     ELSE
055900         SET AGG-TRADER-IDX TO 1
056000         MOVE AGR-TRADER-ID(AGG-TRADER-IDX) TO DL3070-VALUE
056100         MOVE DL3070-TOP-TRADER TO WCH-TEXT
056200     END-IF.
056300     PERFORM 8010-WRITE-HEADING-TEXT.
056400     PERFORM 8020-WRITE-BLANK-LINE.
056500*---------------------------------------------------------------*
056600*    REPORT SECTION 3 - INSSUMM ANALYTICS SUMMARY
056700*---------------------------------------------------------------*
056800 4000-PRINT-ANALYTICS-SUMMARY.
056900*---------------------------------------------------------------*
057000     MOVE 'ANALYTICS SUMMARY' TO WCH-TEXT.
057100     PERFORM 8000-WRITE-HEADING.
057200     MOVE 'OVERALL STATISTICS' TO WCH-TEXT.
057300     PERFORM 8010-WRITE-HEADING-TEXT.
057400     MOVE AGO-TOTAL-TRANSACTIONS TO ED-COUNT-7.
057500     MOVE ED-COUNT-7 TO DL4010-VALUE.
057600     MOVE DL4010-TRANSACTIONS TO WCH-TEXT.
057700     PERFORM 8010-WRITE-HEADING-TEXT.
057800     MOVE AGO-TOTAL-VOLUME TO ED-MONEY-13.
057900     MOVE ED-MONEY-13 TO DL4020-VALUE.
058000     MOVE DL4020-VOLUME TO WCH-TEXT.
058100     PERFORM 8010-WRITE-HEADING-TEXT.
058200     MOVE 'ACTION DISTRIBUTION' TO WCH-TEXT.
058300     PERFORM 8010-WRITE-HEADING-TEXT.
058400     MOVE AGO-BUY-COUNT TO ED-COUNT-7.
058500     MOVE ED-COUNT-7 TO DL4030-VALUE.
058600     MOVE DL4030-BUY-COUNT TO WCH-TEXT.
058700     PERFORM 8010-WRITE-HEADING-TEXT.
058800     MOVE AGO-SELL-COUNT TO ED-COUNT-7.
058900     MOVE ED-COUNT-7 TO DL4040-VALUE.
059000     MOVE DL4040-SELL-COUNT TO WCH-TEXT.
059100     PERFORM 8010-WRITE-HEADING-TEXT.
059200     MOVE 'TOP TICKERS BY VOLUME' TO WCH-TEXT.
059300     PERFORM 8010-WRITE-HEADING-TEXT.
059400     PERFORM 4100-PRINT-TOP-TICKERS
059500         VARYING AGG-TICKER-IDX FROM 1 BY 1
059600         UNTIL AGG-TICKER-IDX > AGG-TICKER-COUNT
059700         OR AGG-TICKER-IDX > WS-TOP-N.
059800     MOVE 'TOP NET POSITIONS' TO WCH-TEXT.
059900     PERFORM 8010-WRITE-HEADING-TEXT.
060000     PERFORM 4200-PRINT-TOP-NETPOS
060100         VARYING WS-NETPOS-IDX FROM 1 BY 1
060200         UNTIL WS-NETPOS-IDX > WS-NETPOS-COUNT
060300         OR WS-NETPOS-IDX > WS-TOP-N.
060400     MOVE 'TOP MOST ACTIVE TRADERS' TO WCH-TEXT.
060500     PERFORM 8010-WRITE-HEADING-TEXT.
060600     PERFORM 4300-PRINT-TOP-TRADERS
060700         VARYING AGG-TRADER-IDX FROM 1 BY 1
060800         UNTIL AGG-TRADER-IDX > AGG-TRADER-COUNT
060900         OR AGG-TRADER-IDX > WS-TOP-N.
061000     IF AGG-DAY-COUNT > ZERO
061100         MOVE 'TOP DAILY VOLUME DAYS' TO WCH-TEXT
061200         PERFORM 8010-WRITE-HEADING-TEXT
061300         PERFORM 4400-PRINT-TOP-DAYS
061400             VARYING AGG-DAY-IDX FROM 1 BY 1
061500             UNTIL AGG-DAY-IDX > AGG-DAY-COUNT
061600             OR AGG-DAY-IDX > 3
061700     END-IF.
061800     PERFORM 8020-WRITE-BLANK-LINE.
061900*---------------------------------------------------------------*
062000 4100-PRINT-TOP-TICKERS.
062100*---------------------------------------------------------------*
062200     MOVE AGT-NOTIONAL-VOLUME(AGG-TICKER-IDX) TO ED-MONEY-13.
062300     MOVE AGT-TICKER(AGG-TICKER-IDX) TO DL4110-TICKER.
062400     MOVE ED-MONEY-13 TO DL4110-VOLUME.
062500     MOVE DL4110-TOP-TICKER-LINE TO WCH-TEXT.
062600     PERFORM 8010-WRITE-HEADING-TEXT.
062700*---------------------------------------------------------------*
062800 4200-PRINT-TOP-NETPOS.
062900*---------------------------------------------------------------*
063000     MOVE WS-NP-NET-POSITION(WS-NETPOS-IDX) TO ED-SHARES-9.
063100     MOVE WS-NP-TICKER(WS-NETPOS-IDX) TO DL4210-TICKER.
063200     MOVE ED-SHARES-9 TO DL4210-NET-POSITION.
063300     MOVE DL4210-TOP-NETPOS-LINE TO WCH-TEXT.
063400     PERFORM 8010-WRITE-HEADING-TEXT.
063500*---------------------------------------------------------------*
063600 4300-PRINT-TOP-TRADERS.
063700*---------------------------------------------------------------*
063800     MOVE AGR-TXN-COUNT(AGG-TRADER-IDX) TO ED-COUNT-7.
063900     MOVE AGR-TOTAL-NOTIONAL(AGG-TRADER-IDX) TO ED-MONEY-13.
064000     MOVE AGR-TRADER-ID(AGG-TRADER-IDX) TO DL4310-TRADER.
064100     MOVE ED-COUNT-7 TO DL4310-COUNT.
064200     MOVE ED-MONEY-13 TO DL4310-VOLUME.
064300     MOVE DL4310-TOP-TRADER-LINE TO WCH-TEXT.
064400     PERFORM 8010-WRITE-HEADING-TEXT.
064500*---------------------------------------------------------------*
064600 4400-PRINT-TOP-DAYS.
064700*---------------------------------------------------------------*
064800     MOVE AGD-DAILY-NOTIONAL(AGG-DAY-IDX) TO ED-MONEY-13.
064900     MOVE AGD-TRADE-DATE(AGG-DAY-IDX) TO DL4410-TRADE-DATE.
065000     MOVE ED-MONEY-13 TO DL4410-VOLUME.
065100     MOVE DL4410-TOP-DAY-LINE TO WCH-TEXT.
065200     PERFORM 8010-WRITE-HEADING-TEXT.
065300*---------------------------------------------------------------*
065400*    REPORT SECTION 4 - INSLOCAL DETERMINISTIC INSIGHTS
065500*---------------------------------------------------------------*
065600 5000-PRINT-INSIGHTS-NARRATIVE.
065700*---------------------------------------------------------------*
065800     MOVE 'INSIGHTS NARRATIVE' TO WCH-TEXT.
065900     PERFORM 8000-WRITE-HEADING.
066000     IF AGO-TOTAL-TRANSACTIONS = ZERO
066100         MOVE '- NO TRANSACTIONS THIS RUN - NOTHING TO ANALYZE'
066200             TO WCH-TEXT
066300         PERFORM 8010-WRITE-HEADING-TEXT
066400         GO TO 5000-EXIT
066500     END-IF.
066600     PERFORM 5100-KEY-PATTERNS.
066700     PERFORM 5200-CONCENTRATIONS.
066800     PERFORM 5300-UNUSUAL-ACTIVITY.
066900     PERFORM 5400-FOLLOW-UPS.
067000*---------------------------------------------------------------*
067100 5100-KEY-PATTERNS.
067200*---------------------------------------------------------------*
067300     MOVE 'KEY PATTERNS' TO WCH-TEXT.
067400     PERFORM 8010-WRITE-HEADING-TEXT.
067500     MOVE AGO-TOTAL-TRANSACTIONS TO ED-COUNT-7.
067600     MOVE ED-COUNT-7 TO DL5110-VALUE.
067700     MOVE DL5110-TOTAL-TRANSACTIONS TO WCH-TEXT.
067800     PERFORM 8010-WRITE-HEADING-TEXT.
067900     MOVE AGO-TOTAL-VOLUME TO ED-MONEY-13.
068000     MOVE ED-MONEY-13 TO DL5120-VALUE.
068100     MOVE DL5120-TOTAL-NOTIONAL TO WCH-TEXT.
068200     PERFORM 8010-WRITE-HEADING-TEXT.
068300     ADD AGO-BUY-COUNT AGO-SELL-COUNT GIVING WR-BUY-SELL-TOTAL.
068400     IF WR-BUY-SELL-TOTAL = ZERO
068500         MOVE '- BUY/SELL MIX: INSUFFICIENT DATA' TO WCH-TEXT
068600     ELSE
068700         COMPUTE WR-BUY-RATIO-RAW =
068800             (AGO-BUY-COUNT / WR-BUY-SELL-TOTAL) * 100
068900         COMPUTE WR-BUY-RATIO-DISP ROUNDED = WR-BUY-RATIO-RAW
069000         MOVE WR-BUY-RATIO-DISP TO ED-PERCENT-1
069100         MOVE AGO-BUY-COUNT TO ED-COUNT-7
069200         MOVE ED-COUNT-7 TO DL5130-BUY-COUNT
069300         MOVE DL5130-BUY-SELL-LINE-1 TO WCH-TEXT
069400     END-IF.
069500     PERFORM 8010-WRITE-HEADING-TEXT.
069600     IF WR-BUY-SELL-TOTAL NOT = ZERO
069700         MOVE AGO-SELL-COUNT TO ED-COUNT-7
069800         MOVE ED-COUNT-7 TO DL5140-SELL-COUNT
069900         MOVE ED-PERCENT-1 TO DL5140-RATIO
070000         MOVE DL5140-BUY-SELL-LINE-2 TO WCH-TEXT
070100         PERFORM 8010-WRITE-HEADING-TEXT
070200     END-IF.
070300*---------------------------------------------------------------*
070400 5200-CONCENTRATIONS.
070500*---------------------------------------------------------------*
070600     MOVE 'CONCENTRATIONS / IMBALANCES' TO WCH-TEXT.
070700     PERFORM 8010-WRITE-HEADING-TEXT.
070800     MOVE ZERO TO WR-CONC-SUM-TOP3.
070900     PERFORM 5210-ADD-TOP3-TICKER
071000         VARYING AGG-TICKER-IDX FROM 1 BY 1
071100         UNTIL AGG-TICKER-IDX > AGG-TICKER-COUNT
071200         OR AGG-TICKER-IDX > 3.
071300     PERFORM 5220-PRINT-TOP3-TICKER
071400         VARYING AGG-TICKER-IDX FROM 1 BY 1
071500         UNTIL AGG-TICKER-IDX > AGG-TICKER-COUNT
071600         OR AGG-TICKER-IDX > 3.
071700     IF AGO-TOTAL-VOLUME = ZERO
071800         MOVE ZERO TO WR-CONC-RATIO-DISP
071900     ELSE
072000         COMPUTE WR-CONC-RATIO-RAW =
072100             (WR-CONC-SUM-TOP3 / AGO-TOTAL-VOLUME) * 100
072200         COMPUTE WR-CONC-RATIO-DISP ROUNDED = WR-CONC-RATIO-RAW
072300     END-IF.
072400     MOVE WR-CONC-RATIO-DISP TO ED-PERCENT-1.
072500     MOVE ED-PERCENT-1 TO DL5210-VALUE.
072600     MOVE DL5210-CONCENTRATION TO WCH-TEXT.
072700     PERFORM 8010-WRITE-HEADING-TEXT.
072800     MOVE 'TOP NET POSITIONS' TO WCH-TEXT.
072900     PERFORM 8010-WRITE-HEADING-TEXT.
073000     PERFORM 5230-PRINT-TOP3-NETPOS
073100         VARYING WS-NETPOS-IDX FROM 1 BY 1
073200         UNTIL WS-NETPOS-IDX > WS-NETPOS-COUNT
073300         OR WS-NETPOS-IDX > 3.
073400*---------------------------------------------------------------*
073500 5210-ADD-TOP3-TICKER.
073600*---------------------------------------------------------------*
073700     ADD AGT-NOTIONAL-VOLUME(AGG-TICKER-IDX) TO WR-CONC-SUM-TOP3.
073800*---------------------------------------------------------------*
073900 5220-PRINT-TOP3-TICKER.
074000*---------------------------------------------------------------*
074100     MOVE AGT-NOTIONAL-VOLUME(AGG-TICKER-IDX) TO ED-MONEY-13.
074200     MOVE AGT-TICKER(AGG-TICKER-IDX) TO DL5220-TICKER.
074300     MOVE ED-MONEY-13 TO DL5220-VOLUME.
074400     MOVE DL5220-TOP3-TICKER-LINE TO WCH-TEXT.
074500     PERFORM 8010-WRITE-HEADING-TEXT.
074600*---------------------------------------------------------------*
074700 5230-PRINT-TOP3-NETPOS.
074800*---------------------------------------------------------------*
074900     MOVE WS-NP-NET-POSITION(WS-NETPOS-IDX) TO ED-SHARES-9.
075000     MOVE WS-NP-TICKER(WS-NETPOS-IDX) TO DL5230-TICKER.
075100     MOVE ED-SHARES-9 TO DL5230-NET-POSITION.
075200     MOVE DL5230-TOP3-NETPOS-LINE TO WCH-TEXT.
075300     PERFORM 8010-WRITE-HEADING-TEXT.
075400*---------------------------------------------------------------*
075500*    UNUSUAL-ACTIVITY (SPIKE) HEURISTIC - NEEDS AT LEAST 3
075600*    DISTINCT TRADING DAYS.  TABLE IS ALREADY SORTED DESCENDING
075700*    BY DAILY NOTIONAL, SO THE MEDIAN CAN BE TAKEN WITHOUT A
075800*    SECOND SORT.
075900*---------------------------------------------------------------*
076000 5300-UNUSUAL-ACTIVITY.
076100*---------------------------------------------------------------*
076200     MOVE 'UNUSUAL ACTIVITY (HEURISTIC)' TO WCH-TEXT.
076300     PERFORM 8010-WRITE-HEADING-TEXT.
076400     IF AGG-DAY-COUNT < 3
076500         MOVE '- NOT ENOUGH TRADING HISTORY FOR A SPIKE CHECK'
076600             TO WCH-TEXT
076700         PERFORM 8010-WRITE-HEADING-TEXT
076800     ELSE
076900         PERFORM 5310-COMPUTE-MEDIAN-VOLUME
077000         SET AGG-DAY-IDX TO 1
077100         IF WR-MEDIAN-VOLUME > ZERO
077200             COMPUTE WR-SPIKE-RATIO-RAW =
077300                 AGD-DAILY-NOTIONAL(AGG-DAY-IDX)
077400                     / WR-MEDIAN-VOLUME
077500         ELSE
077600             MOVE ZERO TO WR-SPIKE-RATIO-RAW
077700         END-IF
077800         IF WR-MEDIAN-VOLUME > ZERO
077900             AND WR-SPIKE-RATIO-RAW >= 3.0
078000             COMPUTE WR-SPIKE-RATIO-DISP ROUNDED =
078100                 WR-SPIKE-RATIO-RAW
078200             MOVE WR-SPIKE-RATIO-DISP TO ED-PERCENT-1
078300             MOVE AGD-TRADE-DATE(AGG-DAY-IDX) TO DL5310-TRADE-DATE
078400             MOVE ED-PERCENT-1 TO DL5310-RATIO
078500             MOVE DL5310-SPIKE-LINE TO WCH-TEXT
078600         ELSE
078700             MOVE '- NO SPIKE (RULE: TOP DAY MUST BE AT '
078800                 TO WCH-TEXT
078900         END-IF
079000         PERFORM 8010-WRITE-HEADING-TEXT
079100         IF NOT (WR-MEDIAN-VOLUME > ZERO
079200             AND WR-SPIKE-RATIO-RAW >= 3.0)
079300             MOVE '  LEAST 3 TIMES THE MEDIAN DAY)' TO WCH-TEXT
079400             PERFORM 8010-WRITE-HEADING-TEXT
079500         END-IF
079600     END-IF.
079700     IF AGG-TRADER-COUNT = ZERO
079800         MOVE '- MOST ACTIVE TRADER: NONE' TO WCH-TEXT
079900     ELSE
080000         SET AGG-TRADER-IDX TO 1
080100         MOVE AGR-TXN-COUNT(AGG-TRADER-IDX) TO ED-COUNT-7
080200         MOVE AGR-TRADER-ID(AGG-TRADER-IDX) TO DL5320-TRADER
080300         MOVE ED-COUNT-7 TO DL5320-COUNT
080400         MOVE DL5320-ACTIVE-TRADER-LINE TO WCH-TEXT
080500     END-IF.
080600     PERFORM 8010-WRITE-HEADING-TEXT.
080700*---------------------------------------------------------------*
080800 5310-COMPUTE-MEDIAN-VOLUME.
080900*---------------------------------------------------------------*
081000     IF (AGG-DAY-COUNT / 2) * 2 = AGG-DAY-COUNT
081100         SET AGG-DAY-IDX TO AGG-DAY-COUNT
081200         DIVIDE AGG-DAY-IDX BY 2 GIVING WS-SORT-IDX-A
081300         SET AGG-DAY-IDX TO WS-SORT-IDX-A
081400         COMPUTE WR-MEDIAN-VOLUME =
081500             (AGD-DAILY-NOTIONAL(WS-SORT-IDX-A)
081600             + AGD-DAILY-NOTIONAL(WS-SORT-IDX-A + 1)) / 2
081700     ELSE
081800         COMPUTE WS-SORT-IDX-A = (AGG-DAY-COUNT + 1) / 2
081900         SET AGG-DAY-IDX TO WS-SORT-IDX-A
082000         MOVE AGD-DAILY-NOTIONAL(WS-SORT-IDX-A)
082100             TO WR-MEDIAN-VOLUME
082200     END-IF.
082300*---------------------------------------------------------------*
082400 5400-FOLLOW-UPS.
082500*---------------------------------------------------------------*
082600     MOVE 'SUGGESTED FOLLOW-UPS' TO WCH-TEXT.
082700     PERFORM 8010-WRITE-HEADING-TEXT.
082800     MOVE '- VALIDATE NET POSITIONS AGAINST POSITION LIMITS'
082900         TO WCH-TEXT.
083000     PERFORM 8010-WRITE-HEADING-TEXT.
083100     MOVE '- REVIEW THE TOP TRADER''S RECENT TRADES'
083200         TO WCH-TEXT.
083300     PERFORM 8010-WRITE-HEADING-TEXT.
083400     MOVE '- INSPECT ANY FLAGGED SPIKE DAYS FOR DATA ERRORS'
083500         TO WCH-TEXT.
083600     PERFORM 8010-WRITE-HEADING-TEXT.
083700*---------------------------------------------------------------*
083800 5000-EXIT.
083900*---------------------------------------------------------------*
084000     EXIT.
084100*---------------------------------------------------------------*
084200*    COMMON LINE-WRITE ROUTINES
084300*---------------------------------------------------------------*
084400 8000-WRITE-HEADING.
084500*---------------------------------------------------------------*
084600     PERFORM 8020-WRITE-BLANK-LINE.
084700     MOVE SPACES TO INSIGHT-RPT-LINE.
084800     MOVE WCH-TEXT TO INSIGHT-RPT-LINE(1:60).
084900     WRITE INSIGHT-RPT-LINE.
085000*---------------------------------------------------------------*
085100 8010-WRITE-HEADING-TEXT.
085200*---------------------------------------------------------------*
085300     MOVE SPACES TO INSIGHT-RPT-LINE.
085400     MOVE WCH-TEXT TO INSIGHT-RPT-LINE(3:60).
085500     WRITE INSIGHT-RPT-LINE.
085600*---------------------------------------------------------------*
085700 8020-WRITE-BLANK-LINE.
085800*---------------------------------------------------------------*
085900     MOVE SPACES TO INSIGHT-RPT-LINE.
086000     WRITE INSIGHT-RPT-LINE.
